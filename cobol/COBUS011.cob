000100*-----------------------------------------------------------------
000200*    COBUS011 - USER ASSIGNMENT ACTIVATION SCAN
000300*               READS ONE REQUESTED USER-ID, LOADS THAT USER'S
000400*               MASTER RECORD AND EVERY PROJECT-ASSIGNMENT
000500*               RECORD ON FILE, AND SPLITS THE ASSIGNMENTS INTO
000600*               AN ACTIVE SET AND AN INACTIVE SET BY THE DATE-
000700*               RANGE / PROJECT-ACTIVE TEST.
000800*
000900*               A USER-ID NOT FOUND ON THE MASTER IS SIGNALLED
001000*               RATHER THAN ALLOWED TO FALL THROUGH AS ZERO
001100*               ASSIGNMENTS.
001200*-----------------------------------------------------------------
001300*
001400*--------------------PART OF MYTELCO PROJECT TIME APPLICATION----
001500*
001600*-----------------------------------------------------------------
001700*    CHANGE LOG
001800*-----------------------------------------------------------------
001900*    DATE-WRITTEN.  1988-11-02.
002000*    1988-11-02  DKP  REQ-0501  ORIGINAL PROGRAM - REPLACED THE   REQ-0501
002100*                               MANUAL ASSIGNMENT TICKLER FILE
002200*                               REVIEW WITH A NIGHTLY SCAN.
002300*    1989-05-30  RMH  REQ-0544  UNBOUNDED (ZERO) DATE BOUNDS NOW  REQ-0544
002400*                               TREATED AS ALWAYS-SATISFIED ON
002500*                               THAT SIDE, NOT AS EXPIRED.
002600*    1990-10-17  RMH  REQ-0603  PROJECT-ACTIVE-FLAG NOW CHECKED   REQ-0603
002700*                               IN ADDITION TO THE DATE WINDOW.
002800*    1992-04-08  JKO  REQ-0688  INACTIVE SET IS NOW RETAINED ON   REQ-0688
002900*                               ITS OWN OUTPUT FILE INSTEAD OF
003000*                               BEING DROPPED.
003100*    1995-07-21  SLV  REQ-0801  USER TABLE LOAD RAISED TO 2000    REQ-0801
003200*                               ENTRIES (WAS 500) FOR THE
003300*                               COMBINED DEPARTMENT ROLLOUT.
003400*    1998-09-09  TWO  Y2K-0004  ASSIGN-DATE-START/END AND THE     Y2K-0004
003500*                               TODAY'S-DATE COMPARE NOW CARRY A
003600*                               FULL 4-DIGIT CENTURY THROUGHOUT.
003700*    1999-02-02  TWO  Y2K-0004  REGRESSION RUN AGAINST THE 2000   Y2K-0004
003800*                               AND 2001 TEST CALENDARS - CLEAN.
003900*    2002-03-14  MAB  REQ-0918  FULL NAME REDEFINE ADDED FOR THE  REQ-0918
004000*                               NOT-FOUND DIAGNOSTIC LINE.
004100*    2005-06-01  MAB  REQ-0961  COMMENTS CLEANED UP, RENUMBERED   REQ-0961
004200*                               PARAGRAPH RANGES TO MATCH SHOP
004300*                               STANDARD.
004400*-----------------------------------------------------------------
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.   COBUS011.
004700 AUTHOR.       D K PRATT.
004800 INSTALLATION. MYTELCO DATA CENTER.
004900 DATE-WRITTEN. 1988-11-02.
005000 DATE-COMPILED.
005100 SECURITY.     MYTELCO INTERNAL USE ONLY.
005200*
005300 EJECT
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-370.
005700 OBJECT-COMPUTER.  IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT USER-REQUEST-FILE ASSIGN TO TMSREQIN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-REQ-FILE-STATUS.
006700     SELECT USER-FILE ASSIGN TO TMSUSRIN
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-USR-FILE-STATUS.
007000     SELECT PROJECT-ASSIGNMENT-FILE ASSIGN TO TMSASGIN
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-ASG-FILE-STATUS.
007300     SELECT ACTIVE-ASSIGNMENT-FILE ASSIGN TO TMSACTOT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-ACT-FILE-STATUS.
007600     SELECT INACTIVE-ASSIGNMENT-FILE ASSIGN TO TMSINAOT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-INA-FILE-STATUS.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD  USER-REQUEST-FILE.
008400 01  REQ-RECORD.
008500     05  REQ-USER-ID               PIC 9(6).
008600     05  FILLER                    PIC X(04).
008700*
008800 FD  USER-FILE.
008900 01  TMSU-USER-RECORD.
009000     05  TMSU-USER-ID              PIC 9(6).
009100     05  TMSU-USERNAME             PIC X(20).
009200     05  TMSU-FIRST-NAME           PIC X(30).
009300     05  TMSU-LAST-NAME            PIC X(30).
009400     05  TMSU-EMAIL                PIC X(60).
009500     05  TMSU-DEPARTMENT-ID        PIC 9(6).
009600     05  TMSU-ACTIVE-FLAG          PIC X(1).
009700     05  TMSU-DELETABLE-FLAG       PIC X(1).
009800     05  TMSU-ROLE-COUNT           PIC 9(2).
009900     05  TMSU-ROLE-CODE OCCURS 10 TIMES
010000                                   PIC X(4).
010100     05  FILLER                    PIC X(04).
010200*
010300 FD  PROJECT-ASSIGNMENT-FILE.
010400 01  TMSA-ASSIGN-RECORD.
010500     05  TMSA-ASSIGNMENT-ID        PIC 9(6).
010600     05  TMSA-USER-ID              PIC 9(6).
010700     05  TMSA-PROJECT-ID           PIC 9(6).
010800     05  TMSA-PROJECT-ACTIVE-FLAG  PIC X(1).
010900     05  TMSA-DATE-START           PIC 9(8).
011000     05  TMSA-DATE-END             PIC 9(8).
011100     05  TMSA-BOOKED-HOURS         PIC S9(5)V9(2).
011200     05  TMSA-DEFAULT-PROJ-FLAG    PIC X(1).
011300     05  FILLER                    PIC X(07).
011400*
011500 FD  ACTIVE-ASSIGNMENT-FILE.
011600 01  ACT-ASSIGN-RECORD.
011700     05  ACT-ASSIGNMENT-ID         PIC 9(6).
011800     05  ACT-USER-ID               PIC 9(6).
011900     05  ACT-PROJECT-ID            PIC 9(6).
012000     05  ACT-BOOKED-HOURS          PIC S9(5)V9(2).
012100     05  FILLER                    PIC X(30).
012200*
012300 FD  INACTIVE-ASSIGNMENT-FILE.
012400 01  INA-ASSIGN-RECORD.
012500     05  INA-ASSIGNMENT-ID         PIC 9(6).
012600     05  INA-USER-ID               PIC 9(6).
012700     05  INA-PROJECT-ID            PIC 9(6).
012800     05  INA-BOOKED-HOURS          PIC S9(5)V9(2).
012900     05  FILLER                    PIC X(30).
013000*
013100 WORKING-STORAGE SECTION.
013200*
013300 01  WS-FILE-STATUSES.
013400     05  WS-REQ-FILE-STATUS        PIC X(2) VALUE "00".
013500         88  WS-REQ-OK                       VALUE "00".
013600         88  WS-REQ-EOF                       VALUE "10".
013700     05  WS-USR-FILE-STATUS        PIC X(2) VALUE "00".
013800         88  WS-USR-OK                       VALUE "00".
013900         88  WS-USR-EOF                       VALUE "10".
014000     05  WS-ASG-FILE-STATUS        PIC X(2) VALUE "00".
014100         88  WS-ASG-OK                       VALUE "00".
014200         88  WS-ASG-EOF                       VALUE "10".
014300     05  WS-ACT-FILE-STATUS        PIC X(2) VALUE "00".
014400         88  WS-ACT-OK                       VALUE "00".
014500     05  WS-INA-FILE-STATUS        PIC X(2) VALUE "00".
014600         88  WS-INA-OK                       VALUE "00".
014700     05  FILLER                    PIC X(02).
014800*
014900 01  SWITCHES.
015000     03  ERROR-SWITCH              PIC X VALUE SPACE.
015100         88  ERRORS                          VALUE "Y".
015200     03  US-USER-FOUND-SWITCH      PIC X VALUE "N".
015300         88  US-USER-FOUND                    VALUE "Y".
015400     03  FILLER                    PIC X(02).
015500*
015600 77  SWITCH-OFF                    PIC X VALUE "N".
015700*
015800*    ** message table - same layout idiom the shop uses on
015900*    ** every CICS screen pgm, reused here for batch RC msgs.
016000 01  MESSAGE-TABLE.
016100     03  FILLER  PIC X(30) VALUE "I-ASSIGNMENTS SPLIT OK       ".
016200     03  FILLER  PIC X(30) VALUE "E-REQUEST FILE EMPTY         ".
016300     03  FILLER  PIC X(30) VALUE "E-USER-ID NOT FOUND ON MASTER".
016400     03  FILLER  PIC X(30) VALUE "I-USER HAS NO ASSIGNMENTS    ".
016500*
016600 01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.
016700     03  MSG OCCURS 4 TIMES.
016800         05  FILLER                PIC X(30).
016900*
017000 77  WORK-MSG-CODE                 PIC 99 COMP.
017100*
017200*    ** today's date, compared against each assignment's date
017300*    ** window - no intrinsic FUNCTION used, shop standard is
017400*    ** ACCEPT FROM DATE.
017500 01  WS-TODAY-DATE.
017600     05  WS-TODAY-YY               PIC 9(2).
017700     05  WS-TODAY-MM               PIC 9(2).
017800     05  WS-TODAY-DD               PIC 9(2).
017900     05  FILLER                    PIC X(02).
018000 77  WS-TODAY-FULL                PIC 9(8).
018100*
018200 01  US-LIMITS.
018300     05  US-MAX-USERS              PIC S9(4) COMP VALUE +2000.
018400     05  US-USER-COUNT             PIC S9(4) COMP VALUE +0.
018500     05  US-USER-SUB               PIC S9(4) COMP VALUE +0.
018600     05  US-ACTIVE-COUNT           PIC S9(5) COMP VALUE +0.
018700     05  US-INACTIVE-COUNT         PIC S9(5) COMP VALUE +0.
018800     05  FILLER                    PIC X(02).
018900*
019000*    ** user master table - loaded once, searched for the
019100*    ** requested USER-ID. no ISAM handler on this build, so
019200*    ** SEARCH ALL stands in for the keyed read.
019300 01  US-USER-TABLE.
019400     05  US-USER-ENTRY OCCURS 1 TO 2000 TIMES
019500                       DEPENDING ON US-USER-COUNT
019600                       ASCENDING KEY IS US-UT-USER-ID
019700                       INDEXED BY US-USER-IX.
019800         07  US-UT-USER-ID         PIC 9(6).
019900         07  US-UT-USERNAME        PIC X(20).
020000         07  US-UT-FIRST-NAME      PIC X(30).
020100         07  US-UT-LAST-NAME       PIC X(30).
020200         07  US-UT-DEPARTMENT-ID   PIC 9(6).
020300         07  US-UT-ACTIVE-FLAG     PIC X(1).
020400         07  FILLER                PIC X(01).
020500*
020600*    ** combined-name view of the matched user entry, built
020700*    ** only for the not-found / found diagnostic DISPLAY line.
020800 01  US-MATCHED-USER.
020900     05  US-MU-FIRST-NAME          PIC X(30).
021000     05  US-MU-LAST-NAME           PIC X(30).
021100 01  US-MATCHED-USER-RED REDEFINES US-MATCHED-USER.
021200     05  US-MU-FULL-NAME           PIC X(60).
021300*
021400*    ** one assignment's date window, with a combined view used
021500*    ** to test "both bounds unbounded" in a single compare.
021600 01  US-ASSIGN-WINDOW.
021700     05  US-AW-DATE-START          PIC 9(8).
021800     05  US-AW-DATE-END            PIC 9(8).
021900 01  US-ASSIGN-WINDOW-RED REDEFINES US-ASSIGN-WINDOW.
022000     05  US-AW-WINDOW-TEXT         PIC X(16).
022100*
022200 EJECT
022300*-----------------------------------------------------------------
022400* PROCEDURE DIVISION.
022500*-----------------------------------------------------------------
022600 PROCEDURE DIVISION.
022700*
022800 100-MAIN-LINE.
022900     OPEN INPUT  USER-REQUEST-FILE
023000                 USER-FILE
023100                 PROJECT-ASSIGNMENT-FILE.
023200     OPEN OUTPUT ACTIVE-ASSIGNMENT-FILE
023300                 INACTIVE-ASSIGNMENT-FILE.
023400     ACCEPT WS-TODAY-DATE FROM DATE.
023500     PERFORM 150-BUILD-TODAYS-DATE
023600        THRU 150-EXIT.
023700     PERFORM 200-READ-REQUEST
023800        THRU 200-EXIT.
023900     IF NOT ERRORS
024000         PERFORM 300-LOAD-USER-TABLE
024100            THRU 300-EXIT
024200         PERFORM 400-FIND-REQUESTED-USER
024300            THRU 400-EXIT
024400     END-IF.
024500     IF NOT ERRORS AND US-USER-FOUND
024600         PERFORM 500-SPLIT-ASSIGNMENTS
024700            THRU 500-EXIT
024800            UNTIL WS-ASG-EOF
024900     END-IF.
025000     GO TO 900-FINISH.
025100*
025200*-----------------------------------------------------------------
025300* BUILDS A FULL 4-DIGIT-CENTURY TODAY'S DATE FROM THE 2-DIGIT
025400* YEAR RETURNED BY ACCEPT FROM DATE - THIS SHOP'S DATES RUN
025500* 1980-2079, SO A YY OF 80 OR ABOVE IS 19XX, ELSE 20XX.
025600*-----------------------------------------------------------------
025700 150-BUILD-TODAYS-DATE.
025800     IF WS-TODAY-YY >= 80
025900         MOVE 19 TO WS-TODAY-FULL(1:2)
026000     ELSE
026100         MOVE 20 TO WS-TODAY-FULL(1:2)
026200     END-IF.
026300     MOVE WS-TODAY-YY TO WS-TODAY-FULL(3:2).
026400     MOVE WS-TODAY-MM TO WS-TODAY-FULL(5:2).
026500     MOVE WS-TODAY-DD TO WS-TODAY-FULL(7:2).
026600 150-EXIT.
026700     EXIT.
026800*
026900 200-READ-REQUEST.
027000     READ USER-REQUEST-FILE
027100         AT END
027200             MOVE "Y" TO ERROR-SWITCH
027300             MOVE 2   TO WORK-MSG-CODE
027400             GO TO 200-EXIT
027500     END-READ.
027600 200-EXIT.
027700     EXIT.
027800*
027900*-----------------------------------------------------------------
028000* LOADS THE ENTIRE USER MASTER INTO US-USER-TABLE, ASCENDING ON
028100* USER-ID AS MAINTAINED BY THE UPSTREAM EXTRACT JOB.
028200*-----------------------------------------------------------------
028300 300-LOAD-USER-TABLE.
028400     READ USER-FILE
028500         AT END
028600             SET WS-USR-EOF TO TRUE
028700             GO TO 300-EXIT
028800     END-READ.
028900     IF US-USER-COUNT < US-MAX-USERS
029000         ADD 1 TO US-USER-COUNT
029100         MOVE TMSU-USER-ID       TO US-UT-USER-ID(US-USER-COUNT)
029200         MOVE TMSU-USERNAME      TO US-UT-USERNAME(US-USER-COUNT)
029300         MOVE TMSU-FIRST-NAME    TO US-UT-FIRST-NAME(US-USER-COUNT)
029400         MOVE TMSU-LAST-NAME     TO US-UT-LAST-NAME(US-USER-COUNT)
029500         MOVE TMSU-DEPARTMENT-ID TO
029600                                US-UT-DEPARTMENT-ID(US-USER-COUNT)
029700         MOVE TMSU-ACTIVE-FLAG   TO US-UT-ACTIVE-FLAG(US-USER-COUNT)
029800     END-IF.
029900     GO TO 300-LOAD-USER-TABLE.
030000 300-EXIT.
030100     EXIT.
030200*
030300*-----------------------------------------------------------------
030400* SEARCH ALL FOR THE REQUESTED USER-ID - THE SHOP'S STAND-IN FOR
030500* A KEYED READ, SINCE THIS BUILD HAS NO ISAM HANDLER.
030600*-----------------------------------------------------------------
030700 400-FIND-REQUESTED-USER.
030800     SEARCH ALL US-USER-ENTRY
030900         AT END
031000             MOVE "Y" TO ERROR-SWITCH
031100             MOVE 3   TO WORK-MSG-CODE
031200             GO TO 400-EXIT
031300         WHEN US-UT-USER-ID(US-USER-IX) = REQ-USER-ID
031400             SET US-USER-FOUND TO TRUE
031500             MOVE US-UT-FIRST-NAME(US-USER-IX)
031600                 TO US-MU-FIRST-NAME
031700             MOVE US-UT-LAST-NAME(US-USER-IX)
031800                 TO US-MU-LAST-NAME
031900     END-SEARCH.
032000 400-EXIT.
032100     EXIT.
032200*
032300*-----------------------------------------------------------------
032400* READS EVERY PROJECT-ASSIGNMENT-RECORD ON FILE, KEEPS ONLY
032500* THOSE BELONGING TO THE REQUESTED USER, AND WRITES EACH TO THE
032600* ACTIVE OR INACTIVE OUTPUT FILE PER THE ACTIVATION TEST.
032700*-----------------------------------------------------------------
032800 500-SPLIT-ASSIGNMENTS.
032900     READ PROJECT-ASSIGNMENT-FILE
033000         AT END
033100             SET WS-ASG-EOF TO TRUE
033200             GO TO 500-EXIT
033300     END-READ.
033400     IF TMSA-USER-ID = REQ-USER-ID
033500         MOVE TMSA-DATE-START TO US-AW-DATE-START
033600         MOVE TMSA-DATE-END   TO US-AW-DATE-END
033700         PERFORM 600-TEST-AND-WRITE-ONE
033800            THRU 600-EXIT
033900     END-IF.
034000 500-EXIT.
034100     EXIT.
034200*
034300*-----------------------------------------------------------------
034400* ONE ASSIGNMENT'S ACTIVATION TEST: ACTIVE ONLY IF TODAY FALLS
034500* WITHIN THE DATE WINDOW (A ZERO BOUND IS ALWAYS SATISFIED ON
034600* THAT SIDE) AND THE ASSIGNED PROJECT IS ITSELF ACTIVE.
034700*-----------------------------------------------------------------
034800 600-TEST-AND-WRITE-ONE.
034900     IF US-AW-DATE-START NOT = 0
035000             AND WS-TODAY-FULL < US-AW-DATE-START
035100         GO TO 650-WRITE-INACTIVE
035200     END-IF.
035300     IF US-AW-DATE-END NOT = 0
035400             AND WS-TODAY-FULL > US-AW-DATE-END
035500         GO TO 650-WRITE-INACTIVE
035600     END-IF.
035700     IF TMSA-PROJECT-ACTIVE-FLAG NOT = "Y"
035800         GO TO 650-WRITE-INACTIVE
035900     END-IF.
036000     ADD 1 TO US-ACTIVE-COUNT.
036100     MOVE TMSA-ASSIGNMENT-ID  TO ACT-ASSIGNMENT-ID.
036200     MOVE TMSA-USER-ID        TO ACT-USER-ID.
036300     MOVE TMSA-PROJECT-ID     TO ACT-PROJECT-ID.
036400     MOVE TMSA-BOOKED-HOURS   TO ACT-BOOKED-HOURS.
036500     WRITE ACT-ASSIGN-RECORD.
036600     GO TO 600-EXIT.
036700 650-WRITE-INACTIVE.
036800     ADD 1 TO US-INACTIVE-COUNT.
036900     MOVE TMSA-ASSIGNMENT-ID  TO INA-ASSIGNMENT-ID.
037000     MOVE TMSA-USER-ID        TO INA-USER-ID.
037100     MOVE TMSA-PROJECT-ID     TO INA-PROJECT-ID.
037200     MOVE TMSA-BOOKED-HOURS   TO INA-BOOKED-HOURS.
037300     WRITE INA-ASSIGN-RECORD.
037400 600-EXIT.
037500     EXIT.
037600*
037700*-----------------------------------------------------------------
037800* NORMAL/ABNORMAL END OF RUN.
037900*-----------------------------------------------------------------
038000 900-FINISH.
038100     CLOSE USER-REQUEST-FILE
038200           USER-FILE
038300           PROJECT-ASSIGNMENT-FILE
038400           ACTIVE-ASSIGNMENT-FILE
038500           INACTIVE-ASSIGNMENT-FILE.
038600     IF ERRORS
038700         DISPLAY MSG(WORK-MSG-CODE)
038800     ELSE
038900         DISPLAY US-MU-FULL-NAME
039000         IF US-ACTIVE-COUNT = 0 AND US-INACTIVE-COUNT = 0
039100             DISPLAY MSG(4)
039200         ELSE
039300             DISPLAY MSG(1)
039400         END-IF
039500     END-IF.
039600     GOBACK.
039700*
039800*END PROGRAM CAST.
