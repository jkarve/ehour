000100*-----------------------------------------------------------------
000200*    COBUS016 - USER AND DEPARTMENT CASCADING DELETE
000300*               READS A STREAM OF DELETE REQUESTS (ONE USER OR
000400*               ONE DEPARTMENT PER REQUEST RECORD) AND REBUILDS
000500*               THE USER, DEPARTMENT AND TIMESHEET MASTERS WITH
000600*               THE DELETED ROWS REMOVED - A DEPARTMENT DELETE
000700*               CASCADES TO EVERY USER IN IT, AND ANY USER
000800*               DELETE (DIRECT OR CASCADED) TAKES THAT USER'S
000900*               TIMESHEET ENTRIES WITH IT.
001000*-----------------------------------------------------------------
001100*
001200*--------------------PART OF MYTELCO PROJECT TIME APPLICATION----
001300*
001400*-----------------------------------------------------------------
001500*    CHANGE LOG
001600*-----------------------------------------------------------------
001700*    DATE-WRITTEN.  1990-08-14.
001800*    1990-08-14  RMH  REQ-0624  ORIGINAL PROGRAM - USER AND       REQ-0624
001900*                               DEPARTMENT DELETES WERE BEING
002000*                               DONE BY HAND WITH THE MASTER
002100*                               FILE UTILITY, WHICH LEFT ORPHAN
002200*                               TIMESHEET ROWS BEHIND MORE THAN
002300*                               ONCE.
002400*    1991-11-26  JKO  REQ-0692  DEPARTMENT DELETE NOW CASCADES    REQ-0692
002500*                               TO EVERY USER IN THE DEPARTMENT
002600*                               INSTEAD OF REQUIRING A SEPARATE
002700*                               REQUEST RECORD PER USER.
002800*    1997-04-09  SLV  REQ-0861  DELETED-USER WORK TABLE ADDED SO  REQ-0861
002900*                               THE TIMESHEET PASS DOES NOT HAVE
003000*                               TO RE-READ THE USER MASTER FOR
003100*                               EVERY ENTRY.
003200*    1998-10-19  TWO  Y2K-0004  ENTRY-DATE FIELD IS AN 8-DIGIT    Y2K-0004
003300*                               YYYYMMDD ALREADY - REVIEWED,
003400*                               Y2K CLEAN.
003500*    1999-02-24  TWO  Y2K-0004  REGRESSION RUN AGAINST THE 2000   Y2K-0004
003600*                               AND 2001 TEST CALENDARS - CLEAN.
003700*    2005-03-11  MAB  REQ-0960  RENUMBERED PARAGRAPH RANGES TO    REQ-0960
003800*                               MATCH SHOP STANDARD.
003900*-----------------------------------------------------------------
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.   COBUS016.
004200 AUTHOR.       R M HAYES.
004300 INSTALLATION. MYTELCO DATA CENTER.
004400 DATE-WRITTEN. 1990-08-14.
004500 DATE-COMPILED.
004600 SECURITY.     MYTELCO INTERNAL USE ONLY.
004700*
004800 EJECT
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-370.
005200 OBJECT-COMPUTER.  IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT DELETE-REQUEST-FILE ASSIGN TO TMSDELIN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-DRQ-FILE-STATUS.
006200     SELECT USER-FILE ASSIGN TO TMSUSRIN
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-USR-FILE-STATUS.
006500     SELECT DEPARTMENT-FILE ASSIGN TO TMSDEPIN
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-DEP-FILE-STATUS.
006800     SELECT TIMESHEET-FILE ASSIGN TO TMSTSHIN
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-TSH-FILE-STATUS.
007100     SELECT NEW-USER-FILE ASSIGN TO TMSUSROT
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-NUF-FILE-STATUS.
007400     SELECT NEW-DEPT-FILE ASSIGN TO TMSDEPOT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-NDF-FILE-STATUS.
007700     SELECT NEW-TIMESHEET-FILE ASSIGN TO TMSTSHOT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-NTS-FILE-STATUS.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400 FD  DELETE-REQUEST-FILE.
008500 01  DRQ-REQUEST-RECORD.
008600     05  DRQ-REQUEST-TYPE          PIC X(1).
008700         88  DRQ-IS-USER-REQUEST             VALUE "U".
008800         88  DRQ-IS-DEPT-REQUEST              VALUE "D".
008900     05  DRQ-REQUEST-ID            PIC 9(6).
009000     05  FILLER                    PIC X(03).
009100*
009200 FD  USER-FILE.
009300 01  TMSU-USER-RECORD.
009400     05  TMSU-USER-ID              PIC 9(6).
009500     05  TMSU-USERNAME             PIC X(20).
009600     05  TMSU-FIRST-NAME           PIC X(30).
009700     05  TMSU-LAST-NAME            PIC X(30).
009800     05  TMSU-EMAIL                PIC X(60).
009900     05  TMSU-DEPARTMENT-ID        PIC 9(6).
010000     05  TMSU-ACTIVE-FLAG          PIC X(1).
010100     05  TMSU-DELETABLE-FLAG       PIC X(1).
010200     05  TMSU-ROLE-COUNT           PIC 9(2).
010300     05  TMSU-ROLE-CODE OCCURS 10 TIMES
010400                                   PIC X(4).
010500     05  TMSU-PASSWORD-SALT        PIC 9(4).
010600     05  TMSU-PASSWORD-DIGEST      PIC 9(9).
010700     05  FILLER                    PIC X(04).
010800*
010900 FD  DEPARTMENT-FILE.
011000 01  TMDP-DEPT-RECORD.
011100     05  TMDP-DEPARTMENT-ID        PIC 9(6).
011200     05  TMDP-DEPARTMENT-NAME      PIC X(40).
011300     05  TMDP-DEPARTMENT-CODE      PIC X(10).
011400     05  TMDP-USER-COUNT           PIC 9(4).
011500     05  TMDP-DELETABLE-FLAG       PIC X(1).
011600     05  FILLER                    PIC X(09).
011700*
011800 FD  TIMESHEET-FILE.
011900 01  TSH-TIMESHEET-RECORD.
012000     05  TSH-ENTRY-ID              PIC 9(8).
012100     05  TSH-USER-ID               PIC 9(6).
012200     05  TSH-PROJECT-ID            PIC 9(6).
012300     05  TSH-ENTRY-DATE            PIC 9(8).
012400     05  TSH-HOURS-WORKED          PIC S9(3)V9(2).
012500     05  FILLER                    PIC X(08).
012600*
012700 FD  NEW-USER-FILE.
012800 01  NUF-USER-RECORD.
012900     05  NUF-USER-ID               PIC 9(6).
013000     05  NUF-USERNAME              PIC X(20).
013100     05  NUF-FIRST-NAME            PIC X(30).
013200     05  NUF-LAST-NAME             PIC X(30).
013300     05  NUF-EMAIL                 PIC X(60).
013400     05  NUF-DEPARTMENT-ID         PIC 9(6).
013500     05  NUF-ACTIVE-FLAG           PIC X(1).
013600     05  NUF-DELETABLE-FLAG        PIC X(1).
013700     05  NUF-ROLE-COUNT            PIC 9(2).
013800     05  NUF-ROLE-CODE OCCURS 10 TIMES
013900                                   PIC X(4).
014000     05  NUF-PASSWORD-SALT         PIC 9(4).
014100     05  NUF-PASSWORD-DIGEST       PIC 9(9).
014200     05  FILLER                    PIC X(04).
014300*
014400 FD  NEW-DEPT-FILE.
014500 01  NDF-DEPT-RECORD.
014600     05  NDF-DEPARTMENT-ID         PIC 9(6).
014700     05  NDF-DEPARTMENT-NAME       PIC X(40).
014800     05  NDF-DEPARTMENT-CODE       PIC X(10).
014900     05  NDF-USER-COUNT            PIC 9(4).
015000     05  NDF-DELETABLE-FLAG        PIC X(1).
015100     05  FILLER                    PIC X(09).
015200*
015300 FD  NEW-TIMESHEET-FILE.
015400 01  NTS-TIMESHEET-RECORD.
015500     05  NTS-ENTRY-ID              PIC 9(8).
015600     05  NTS-USER-ID               PIC 9(6).
015700     05  NTS-PROJECT-ID            PIC 9(6).
015800     05  NTS-ENTRY-DATE            PIC 9(8).
015900     05  NTS-HOURS-WORKED          PIC S9(3)V9(2).
016000     05  FILLER                    PIC X(08).
016100*
016200 WORKING-STORAGE SECTION.
016300*
016400 01  WS-FILE-STATUSES.
016500     05  WS-DRQ-FILE-STATUS        PIC X(2) VALUE "00".
016600         88  WS-DRQ-EOF                       VALUE "10".
016700     05  WS-USR-FILE-STATUS        PIC X(2) VALUE "00".
016800         88  WS-USR-EOF                       VALUE "10".
016900     05  WS-DEP-FILE-STATUS        PIC X(2) VALUE "00".
017000         88  WS-DEP-EOF                       VALUE "10".
017100     05  WS-TSH-FILE-STATUS        PIC X(2) VALUE "00".
017200         88  WS-TSH-EOF                       VALUE "10".
017300     05  WS-NUF-FILE-STATUS        PIC X(2) VALUE "00".
017400     05  WS-NDF-FILE-STATUS        PIC X(2) VALUE "00".
017500     05  WS-NTS-FILE-STATUS        PIC X(2) VALUE "00".
017600     05  FILLER                    PIC X(02).
017700*
017800 01  SWITCHES.
017900     03  ERROR-SWITCH              PIC X VALUE SPACE.
018000         88  ERRORS                          VALUE "Y".
018100     03  FILLER                    PIC X(02).
018200*
018300 77  SWITCH-OFF                    PIC X VALUE "N".
018400*
018500 01  MESSAGE-TABLE.
018600     03  FILLER  PIC X(30) VALUE "I-DELETE RUN COMPLETE         ".
018700     03  FILLER  PIC X(30) VALUE "E-DELETE REQUEST FILE EMPTY   ".
018800     03  FILLER  PIC X(30) VALUE "I-NOTHING DELETED THIS RUN    ".
018900*
019000 01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.
019100     03  MSG OCCURS 3 TIMES.
019200         05  FILLER                PIC X(30).
019300*
019400 77  WORK-MSG-CODE                 PIC 99 COMP.
019500*
019600 01  DU-LIMITS.
019700     05  DU-MAX-REQUESTS           PIC S9(4) COMP VALUE +2000.
019800     05  DU-USER-REQ-COUNT         PIC S9(4) COMP VALUE +0.
019900     05  DU-DEPT-REQ-COUNT         PIC S9(4) COMP VALUE +0.
020000     05  DU-REQ-SUB                PIC S9(4) COMP VALUE +0.
020100     05  DU-MAX-DELETED-USERS      PIC S9(4) COMP VALUE +2000.
020200     05  DU-DELETED-USER-COUNT     PIC S9(4) COMP VALUE +0.
020300     05  DU-DEL-SUB                PIC S9(4) COMP VALUE +0.
020400     05  DU-USERS-DELETED-COUNT    PIC S9(6) COMP VALUE +0.
020500     05  DU-DEPTS-DELETED-COUNT    PIC S9(6) COMP VALUE +0.
020600     05  DU-ENTRIES-DELETED-COUNT  PIC S9(6) COMP VALUE +0.
020700     05  FILLER                    PIC X(02).
020800*
020900*    ** user-ids named directly on a "U" request this run.
021000 01  DU-DELETE-USER-REQ-TABLE.
021100     05  DU-UR-USER-ENTRY OCCURS 2000 TIMES.
021200         10  DU-UR-USER-ID         PIC 9(6).
021300         10  FILLER                PIC X(01).
021400*
021500*    ** department-ids named on a "D" request this run.
021600 01  DU-DELETE-DEPT-REQ-TABLE.
021700     05  DU-DR-DEPT-ENTRY OCCURS 2000 TIMES.
021800         10  DU-DR-DEPT-ID         PIC 9(6).
021900         10  FILLER                PIC X(01).
022000*
022100*    ** every user-id actually removed while walking the user
022200*    ** master (direct request or department cascade) - the
022300*    ** timesheet pass tests against this table, not the two
022400*    ** request tables above.
022500 01  DU-DELETED-USER-TABLE.
022600     05  DU-DU-USER-ENTRY OCCURS 2000 TIMES.
022700         10  DU-DU-USER-ID         PIC 9(6).
022800         10  FILLER                PIC X(01).
022900*
023000*    ** combined view of the delete-request record, used only
023100*    ** to detect a wholly blank/absent request stream.
023200 01  DU-REQUEST-COMBINED-RED REDEFINES DRQ-REQUEST-RECORD.
023300     05  DU-RC-COMBINED-TEXT       PIC X(10).
023400*
023500*    ** set "Y" at the point each kind of deletion actually
023600*    ** happens below, with a combined view used only for the
023610*    ** "nothing happened" diagnostic test at end of run.
023700 01  DU-DELETE-ACTIVITY-FLAGS.
023800     05  DU-DA-USER-FLAG           PIC X(1) VALUE "N".
023900     05  DU-DA-DEPT-FLAG           PIC X(1) VALUE "N".
024000     05  DU-DA-ENTRY-FLAG          PIC X(1) VALUE "N".
024100 01  DU-DELETE-ACTIVITY-RED REDEFINES DU-DELETE-ACTIVITY-FLAGS.
024200     05  DU-DA-COMBINED-TEXT       PIC X(03).
024300*
024400 EJECT
024500*-----------------------------------------------------------------
024600* PROCEDURE DIVISION.
024700*-----------------------------------------------------------------
024800 PROCEDURE DIVISION.
024900*
025000 100-MAIN-LINE.
025100     OPEN INPUT  DELETE-REQUEST-FILE
025200                 USER-FILE
025300                 DEPARTMENT-FILE
025400                 TIMESHEET-FILE.
025500     OPEN OUTPUT NEW-USER-FILE
025600                 NEW-DEPT-FILE
025700                 NEW-TIMESHEET-FILE.
025800     PERFORM 200-LOAD-ONE-REQUEST
025900        THRU 200-EXIT
026000        UNTIL WS-DRQ-EOF.
026100     IF DU-USER-REQ-COUNT = 0 AND DU-DEPT-REQ-COUNT = 0
026200         MOVE "Y" TO ERROR-SWITCH
026300     ELSE
026400         PERFORM 300-PROCESS-ONE-USER
026500            THRU 300-EXIT
026600            UNTIL WS-USR-EOF
026700         PERFORM 400-PROCESS-ONE-DEPT
026800            THRU 400-EXIT
026900            UNTIL WS-DEP-EOF
027000         PERFORM 500-PROCESS-ONE-TIMESHEET
027100            THRU 500-EXIT
027200            UNTIL WS-TSH-EOF
027300     END-IF.
027400     GO TO 900-FINISH.
027500*
027600 200-LOAD-ONE-REQUEST.
027700     READ DELETE-REQUEST-FILE
027800         AT END
027900             SET WS-DRQ-EOF TO TRUE
028000             GO TO 200-EXIT
028100     END-READ.
028200     IF DRQ-IS-USER-REQUEST AND DU-USER-REQ-COUNT < DU-MAX-REQUESTS
028300         ADD 1 TO DU-USER-REQ-COUNT
028400         MOVE DRQ-REQUEST-ID TO
028500                   DU-UR-USER-ID(DU-USER-REQ-COUNT)
028600     END-IF.
028700     IF DRQ-IS-DEPT-REQUEST AND DU-DEPT-REQ-COUNT < DU-MAX-REQUESTS
028800         ADD 1 TO DU-DEPT-REQ-COUNT
028900         MOVE DRQ-REQUEST-ID TO
029000                   DU-DR-DEPT-ID(DU-DEPT-REQ-COUNT)
029100     END-IF.
029200 200-EXIT.
029300     EXIT.
029400*
029500*-----------------------------------------------------------------
029600* DROPS A USER FROM THE NEW MASTER WHEN THEY ARE NAMED DIRECTLY
029700* ON A "U" REQUEST OR THEIR DEPARTMENT IS NAMED ON A "D"
029800* REQUEST, AND REMEMBERS THE DROPPED USER-ID FOR THE TIMESHEET
029900* PASS BELOW. EVERYONE ELSE IS COPIED THROUGH UNCHANGED.
030000*-----------------------------------------------------------------
030100 300-PROCESS-ONE-USER.
030200     READ USER-FILE
030300         AT END
030400             SET WS-USR-EOF TO TRUE
030500             GO TO 300-EXIT
030600     END-READ.
030700     MOVE ZERO TO DU-REQ-SUB.
030800     PERFORM 310-TEST-ONE-USER-REQ
030900        THRU 310-EXIT
031000        VARYING DU-REQ-SUB FROM 1 BY 1
031100        UNTIL DU-REQ-SUB > DU-USER-REQ-COUNT
031200           OR DU-UR-USER-ID(DU-REQ-SUB) = TMSU-USER-ID.
031300     IF DU-REQ-SUB <= DU-USER-REQ-COUNT
031400         PERFORM 330-RECORD-DELETED-USER
031500            THRU 330-EXIT
031600         GO TO 300-EXIT
031700     END-IF.
031800     MOVE ZERO TO DU-REQ-SUB.
031900     PERFORM 320-TEST-ONE-DEPT-REQ
032000        THRU 320-EXIT
032100        VARYING DU-REQ-SUB FROM 1 BY 1
032200        UNTIL DU-REQ-SUB > DU-DEPT-REQ-COUNT
032300           OR DU-DR-DEPT-ID(DU-REQ-SUB) = TMSU-DEPARTMENT-ID.
032400     IF DU-REQ-SUB <= DU-DEPT-REQ-COUNT
032500         PERFORM 330-RECORD-DELETED-USER
032600            THRU 330-EXIT
032700         GO TO 300-EXIT
032800     END-IF.
032900     MOVE TMSU-USER-ID         TO NUF-USER-ID.
033000     MOVE TMSU-USERNAME        TO NUF-USERNAME.
033100     MOVE TMSU-FIRST-NAME      TO NUF-FIRST-NAME.
033200     MOVE TMSU-LAST-NAME       TO NUF-LAST-NAME.
033300     MOVE TMSU-EMAIL           TO NUF-EMAIL.
033400     MOVE TMSU-DEPARTMENT-ID   TO NUF-DEPARTMENT-ID.
033500     MOVE TMSU-ACTIVE-FLAG     TO NUF-ACTIVE-FLAG.
033600     MOVE TMSU-DELETABLE-FLAG  TO NUF-DELETABLE-FLAG.
033700     MOVE TMSU-ROLE-COUNT      TO NUF-ROLE-COUNT.
033800     MOVE TMSU-ROLE-CODE(1)    TO NUF-ROLE-CODE(1).
033900     MOVE TMSU-ROLE-CODE(2)    TO NUF-ROLE-CODE(2).
034000     MOVE TMSU-ROLE-CODE(3)    TO NUF-ROLE-CODE(3).
034100     MOVE TMSU-ROLE-CODE(4)    TO NUF-ROLE-CODE(4).
034200     MOVE TMSU-ROLE-CODE(5)    TO NUF-ROLE-CODE(5).
034300     MOVE TMSU-ROLE-CODE(6)    TO NUF-ROLE-CODE(6).
034400     MOVE TMSU-ROLE-CODE(7)    TO NUF-ROLE-CODE(7).
034500     MOVE TMSU-ROLE-CODE(8)    TO NUF-ROLE-CODE(8).
034600     MOVE TMSU-ROLE-CODE(9)    TO NUF-ROLE-CODE(9).
034700     MOVE TMSU-ROLE-CODE(10)   TO NUF-ROLE-CODE(10).
034800     MOVE TMSU-PASSWORD-SALT   TO NUF-PASSWORD-SALT.
034900     MOVE TMSU-PASSWORD-DIGEST TO NUF-PASSWORD-DIGEST.
035000     WRITE NUF-USER-RECORD.
035100 300-EXIT.
035200     EXIT.
035300*
035400 310-TEST-ONE-USER-REQ.
035500     CONTINUE.
035600 310-EXIT.
035700     EXIT.
035800*
035900 320-TEST-ONE-DEPT-REQ.
036000     CONTINUE.
036100 320-EXIT.
036200     EXIT.
036300*
036400 330-RECORD-DELETED-USER.
036500     ADD 1 TO DU-USERS-DELETED-COUNT.
036550     MOVE "Y" TO DU-DA-USER-FLAG.
036600     IF DU-DELETED-USER-COUNT < DU-MAX-DELETED-USERS
036700         ADD 1 TO DU-DELETED-USER-COUNT
036800         MOVE TMSU-USER-ID TO
036900                   DU-DU-USER-ID(DU-DELETED-USER-COUNT)
037000     END-IF.
037100 330-EXIT.
037200     EXIT.
037300*
037400*-----------------------------------------------------------------
037500* DROPS A DEPARTMENT FROM THE NEW MASTER WHEN IT IS NAMED ON A
037600* "D" REQUEST; EVERY OTHER DEPARTMENT IS COPIED THROUGH
037700* UNCHANGED.
037800*-----------------------------------------------------------------
037900 400-PROCESS-ONE-DEPT.
038000     READ DEPARTMENT-FILE
038100         AT END
038200             SET WS-DEP-EOF TO TRUE
038300             GO TO 400-EXIT
038400     END-READ.
038500     MOVE ZERO TO DU-REQ-SUB.
038600     PERFORM 410-TEST-ONE-DEPT-REQ
038700        THRU 410-EXIT
038800        VARYING DU-REQ-SUB FROM 1 BY 1
038900        UNTIL DU-REQ-SUB > DU-DEPT-REQ-COUNT
039000           OR DU-DR-DEPT-ID(DU-REQ-SUB) = TMDP-DEPARTMENT-ID.
039100     IF DU-REQ-SUB <= DU-DEPT-REQ-COUNT
039200         ADD 1 TO DU-DEPTS-DELETED-COUNT
039250         MOVE "Y" TO DU-DA-DEPT-FLAG
039300         GO TO 400-EXIT
039400     END-IF.
039500     MOVE TMDP-DEPARTMENT-ID   TO NDF-DEPARTMENT-ID.
039600     MOVE TMDP-DEPARTMENT-NAME TO NDF-DEPARTMENT-NAME.
039700     MOVE TMDP-DEPARTMENT-CODE TO NDF-DEPARTMENT-CODE.
039800     MOVE TMDP-USER-COUNT      TO NDF-USER-COUNT.
039900     MOVE TMDP-DELETABLE-FLAG  TO NDF-DELETABLE-FLAG.
040000     WRITE NDF-DEPT-RECORD.
040100 400-EXIT.
040200     EXIT.
040300*
040400 410-TEST-ONE-DEPT-REQ.
040500     CONTINUE.
040600 410-EXIT.
040700     EXIT.
040800*
040900*-----------------------------------------------------------------
041000* DROPS A TIMESHEET ENTRY FROM THE NEW MASTER WHEN IT BELONGS TO
041100* A USER THAT WAS DELETED ABOVE (DIRECTLY OR BY DEPARTMENT
041200* CASCADE); EVERY OTHER ENTRY IS COPIED THROUGH UNCHANGED.
041300*-----------------------------------------------------------------
041400 500-PROCESS-ONE-TIMESHEET.
041500     READ TIMESHEET-FILE
041600         AT END
041700             SET WS-TSH-EOF TO TRUE
041800             GO TO 500-EXIT
041900     END-READ.
042000     MOVE ZERO TO DU-DEL-SUB.
042100     PERFORM 510-TEST-ONE-DELETED-USER
042200        THRU 510-EXIT
042300        VARYING DU-DEL-SUB FROM 1 BY 1
042400        UNTIL DU-DEL-SUB > DU-DELETED-USER-COUNT
042500           OR DU-DU-USER-ID(DU-DEL-SUB) = TSH-USER-ID.
042600     IF DU-DEL-SUB <= DU-DELETED-USER-COUNT
042700         ADD 1 TO DU-ENTRIES-DELETED-COUNT
042750         MOVE "Y" TO DU-DA-ENTRY-FLAG
042800         GO TO 500-EXIT
042900     END-IF.
043000     MOVE TSH-ENTRY-ID         TO NTS-ENTRY-ID.
043100     MOVE TSH-USER-ID          TO NTS-USER-ID.
043200     MOVE TSH-PROJECT-ID       TO NTS-PROJECT-ID.
043300     MOVE TSH-ENTRY-DATE       TO NTS-ENTRY-DATE.
043400     MOVE TSH-HOURS-WORKED     TO NTS-HOURS-WORKED.
043500     WRITE NTS-TIMESHEET-RECORD.
043600 500-EXIT.
043700     EXIT.
043800*
043900 510-TEST-ONE-DELETED-USER.
044000     CONTINUE.
044100 510-EXIT.
044200     EXIT.
044300*
044400*-----------------------------------------------------------------
044500* NORMAL/ABNORMAL END OF RUN.
044600*-----------------------------------------------------------------
044700 900-FINISH.
044800     CLOSE DELETE-REQUEST-FILE
044900           USER-FILE
045000           DEPARTMENT-FILE
045100           TIMESHEET-FILE
045200           NEW-USER-FILE
045300           NEW-DEPT-FILE
045400           NEW-TIMESHEET-FILE.
045500     IF ERRORS
045600         DISPLAY MSG(2)
045700     ELSE
045800         DISPLAY MSG(1)
046200         DISPLAY "USERS DELETED     " DU-USERS-DELETED-COUNT
046300         DISPLAY "DEPTS DELETED     " DU-DEPTS-DELETED-COUNT
046400         DISPLAY "ENTRIES DELETED   " DU-ENTRIES-DELETED-COUNT
046500         IF DU-DA-COMBINED-TEXT = "NNN"
046600             DISPLAY MSG(3)
046700         END-IF
046800     END-IF.
046900     IF DU-RC-COMBINED-TEXT = SPACES
047000         DISPLAY "DELETE REQUEST RECORD WAS BLANK OR ABSENT"
047100     END-IF.
047200     GOBACK.
047300*
047400*END PROGRAM CAST.
