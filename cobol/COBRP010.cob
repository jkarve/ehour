000100*-----------------------------------------------------------------
000200*    COBRP010 - AGGREGATE HOUR/TURNOVER REPORT - COLUMNAR WRITER
000300*               READS A REPORT HEADER RECORD, A SET OF COLUMN
000400*               DEFINITION RECORDS AND A STREAM OF ALREADY-
000500*               AGGREGATED REPORT ROWS, AND LAYS THEM OUT AS A
000600*               TITLE BLOCK, A DATE-RANGE BLOCK, A COLUMN HEADER
000700*               LINE AND ONE PRINT LINE PER INPUT ROW.
000800*
000900*               THIS PROGRAM DOES NOT AGGREGATE OR SORT - THE
001000*               ROWS ARRIVE IN FINAL PRINT ORDER FROM THE
001100*               UPSTREAM EXTRACT JOB.
001200*-----------------------------------------------------------------
001300*
001400*--------------------PART OF MYTELCO PROJECT TIME APPLICATION----
001500*
001600*-----------------------------------------------------------------
001700*    CHANGE LOG
001800*-----------------------------------------------------------------
001900*    DATE-WRITTEN.  1987-04-06.
002000*    1987-04-06  DKP  REQ-0441  ORIGINAL PROGRAM FOR TIME-AND-    REQ-0441
002100*                               BILLING DETAIL REPORT, REPLACING
002200*                               THE HAND-TYPED WEEKLY LISTING.
002300*    1987-09-14  DKP  REQ-0460  ADDED TURNOVER COLUMN TYPE FOR    REQ-0460
002400*                               CUSTOMER BILLING RUNS.
002500*    1988-02-02  RMH  REQ-0512  FIXED HIDDEN COLUMNS STILL        REQ-0512
002600*                               RESERVING A BLANK CELL ON THE
002700*                               HEADER LINE - NOW FULLY SKIPPED.
002800*    1989-11-20  RMH  REQ-0588  ADDED RATE COLUMN TYPE (SAME      REQ-0588
002900*                               FORMAT RULE AS TURNOVER).
003000*    1991-06-03  JKO  REQ-0670  DATE COLUMN TYPE ADDED FOR        REQ-0670
003100*                               ASSIGNMENT START/END REPORTS.
003200*    1993-01-11  JKO  REQ-0721  OPEN-ENDED RANGE NOW PRINTS "--"  REQ-0721
003300*                               INSTEAD OF BLANK ON BOTH BOUNDS.
003400*    1994-08-29  SLV  REQ-0780  COLUMN HEADER LINE WIDTH RAISED   REQ-0780
003500*                               TO RPT-MAX-COLUMNS = 12.
003600*    1996-03-15  SLV  REQ-0835  PRESENT-BUT-BLANK CELLS NOW       REQ-0835
003700*                               RESERVE THE COLUMN SLOT INSTEAD
003800*                               OF COLLAPSING THE LINE.
003900*    1998-09-02  TWO  Y2K-0004  DATE-START/DATE-END NOW CARRY A   Y2K-0004
004000*                               FULL 4-DIGIT CENTURY - YYYY-MM-DD
004100*                               THROUGHOUT. NO 2-DIGIT YEAR
004200*                               FIELD REMAINS IN THIS PROGRAM.
004300*    1999-01-19  TWO  Y2K-0004  REGRESSION RUN AGAINST THE 2000   Y2K-0004
004400*                               AND 2001 TEST CALENDARS - CLEAN.
004500*    2001-07-10  MAB  REQ-0902  REPORT-ROWS-FILE NOW ALLOWS UP    REQ-0902
004600*                               TO RPT-MAX-COLUMNS=12 CELLS PER
004700*                               ROW (WAS 8).
004800*    2004-10-04  MAB  REQ-0955  COMMENTS CLEANED UP, RENUMBERED   REQ-0955
004900*                               PARAGRAPH RANGES TO MATCH SHOP
005000*                               STANDARD.
005100*-----------------------------------------------------------------
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.   COBRP010.
005400 AUTHOR.       D K PRATT.
005500 INSTALLATION. MYTELCO DATA CENTER.
005600 DATE-WRITTEN. 1987-04-06.
005700 DATE-COMPILED.
005800 SECURITY.     MYTELCO INTERNAL USE ONLY.
005900*
006000 EJECT
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-370.
006400 OBJECT-COMPUTER.  IBM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006800*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT REPORT-HEADER-FILE ASSIGN TO REPHDRIN
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-HDR-FILE-STATUS.
007400     SELECT REPORT-COLUMN-FILE ASSIGN TO REPCOLIN
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-COL-FILE-STATUS.
007700     SELECT REPORT-ROWS-FILE ASSIGN TO REPROWIN
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-ROW-FILE-STATUS.
008000     SELECT REPORT-OUTPUT-FILE ASSIGN TO REPRPTOUT
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-OUT-FILE-STATUS.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700 FD  REPORT-HEADER-FILE.
008800 01  RPHD-HEADER-RECORD.
008900     05  RPHD-REPORT-NAME          PIC X(40).
009000     05  RPHD-DATE-START           PIC X(10).
009100     05  RPHD-DATE-END             PIC X(10).
009200     05  FILLER                    PIC X(20).
009300*
009400 FD  REPORT-COLUMN-FILE.
009500 01  RPCD-COLUMN-RECORD.
009600     05  RPCD-COL-VISIBLE          PIC X(1).
009700     05  RPCD-COL-TYPE             PIC X(8).
009800     05  RPCD-COL-HEADER           PIC X(30).
009900     05  FILLER                    PIC X(41).
010000*
010100 FD  REPORT-ROWS-FILE.
010200 01  RPRW-ROW-RECORD.
010300     05  RPRW-CELL OCCURS 12 TIMES.
010400         07  RPRW-CELL-PRESENT     PIC X(1).
010500         07  RPRW-CELL-HOURS       PIC S9(5)V9(2).
010600         07  RPRW-CELL-AMOUNT      PIC S9(7)V9(2).
010700         07  RPRW-CELL-DATE        PIC X(10).
010800         07  RPRW-CELL-TEXT        PIC X(30).
010900     05  FILLER                    PIC X(08).
011000*
011100 FD  REPORT-OUTPUT-FILE.
011200 01  RPOT-PRINT-LINE-RECORD.
011300     05  RPOT-PRINT-LINE           PIC X(132).
011400     05  FILLER                    PIC X(08).
011500*
011600 WORKING-STORAGE SECTION.
011700*
011800 01  WS-FILE-STATUSES.
011900     05  WS-HDR-FILE-STATUS        PIC X(2) VALUE "00".
012000         88  WS-HDR-OK                       VALUE "00".
012100         88  WS-HDR-EOF                       VALUE "10".
012200     05  WS-COL-FILE-STATUS        PIC X(2) VALUE "00".
012300         88  WS-COL-OK                       VALUE "00".
012400         88  WS-COL-EOF                       VALUE "10".
012500     05  WS-ROW-FILE-STATUS        PIC X(2) VALUE "00".
012600         88  WS-ROW-OK                       VALUE "00".
012700         88  WS-ROW-EOF                       VALUE "10".
012800     05  WS-OUT-FILE-STATUS        PIC X(2) VALUE "00".
012900         88  WS-OUT-OK                        VALUE "00".
013000     05  FILLER                    PIC X(02).
013100*
013200 01  SWITCHES.
013300     03  ERROR-SWITCH              PIC X VALUE SPACE.
013400         88  ERRORS                          VALUE "Y".
013500     03  RP-MORE-ROWS-SWITCH       PIC X VALUE "Y".
013600         88  RP-MORE-ROWS                     VALUE "Y".
013700         88  RP-NO-MORE-ROWS                  VALUE "N".
013800     03  FILLER                    PIC X(02).
013900*
014000 77  SWITCH-OFF                    PIC X VALUE "N".
014100*
014200*    ** message table - same layout idiom the shop uses on
014300*    ** every CICS screen pgm, reused here for batch RC msgs.
014400 01  MESSAGE-TABLE.
014500     03  FILLER  PIC X(30) VALUE "I-REPORT COMPLETED NORMALLY  ".
014600     03  FILLER  PIC X(30) VALUE "E-REPORT HEADER FILE EMPTY   ".
014700     03  FILLER  PIC X(30) VALUE "E-NO COLUMNS CONFIGURED      ".
014800     03  FILLER  PIC X(30) VALUE "I-NO DATA ROWS IN THIS RUN   ".
014900     03  FILLER  PIC X(30) VALUE "E-TOO MANY COLUMNS CONFIGURED".
015000*
015100 01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.
015200     03  MSG OCCURS 5 TIMES.
015300         05  FILLER                PIC X(30).
015400*
015500 77  WORK-MSG-CODE                 PIC 99 COMP.
015600 77  WS-REPORT-TITLE                PIC X(40).
015700*
015800 01  RPT-LIMITS.
015900     05  RPT-MAX-COLUMNS           PIC S9(4) COMP VALUE +12.
016000     05  RPT-COLUMN-COUNT          PIC S9(4) COMP VALUE +0.
016100     05  RPT-COLUMN-SUB            PIC S9(4) COMP VALUE +0.
016200     05  RPT-VISIBLE-COLUMN-COUNT  PIC S9(4) COMP VALUE +0.
016300     05  RPT-ROW-COUNT             PIC S9(7) COMP VALUE +0.
016400     05  RPT-PRINT-LINE-COUNT      PIC S9(7) COMP VALUE +0.
016500     05  FILLER                    PIC X(02).
016600*
016700*    ** column definition working table - loaded from
016800*    ** REPORT-COLUMN-FILE, searched by position as the row
016900*    ** loop advances.
017000 01  RPT-COLUMN-TABLE.
017100     05  RPT-COLUMN-ENTRY OCCURS 12 TIMES.
017200         07  RPT-COL-VISIBLE       PIC X(1).
017300             88  RPT-COL-IS-VISIBLE          VALUE "Y".
017400         07  RPT-COL-TYPE          PIC X(8).
017500         07  RPT-COL-HEADER        PIC X(30).
017600         07  FILLER                PIC X(01).
017700*
017800*    ** date-range header working area, with an alternate
017900*    ** combined view used to spot a fully open-ended report
018000*    ** in one comparison instead of two.
018100 01  RPT-DATE-RANGE.
018200     05  RPT-DATE-START            PIC X(10).
018300     05  RPT-DATE-END              PIC X(10).
018400     05  FILLER                    PIC X(01).
018500 01  RPT-DATE-RANGE-COMBINED REDEFINES RPT-DATE-RANGE.
018600     05  RPT-DATE-RANGE-TEXT       PIC X(20).
018700     05  FILLER                    PIC X(01).
018800*
018900*    ** one print line built up cell-by-cell before the WRITE -
019000*    ** first 4 columns wide (detail), remainder narrow (numeric)
019100*    ** per the shop's fixed layout for this report.
019200 01  RPT-PRINT-WORK-AREA.
019300     05  RPT-WIDE-CELL OCCURS 4 TIMES  PIC X(20).
019400     05  RPT-NARROW-CELL OCCURS 8 TIMES PIC X(14).
019500 01  RPT-PRINT-WORK-RED REDEFINES RPT-PRINT-WORK-AREA.
019600     05  RPT-PRINT-WORK-TEXT       PIC X(192).
019700*
019800*    ** formatted value holding area for the cell currently
019900*    ** being built - one alternate view per COL-TYPE.
020000 01  RPT-CELL-FORMAT-AREA.
020100     05  RPT-CELL-HOURS-EDIT       PIC ---,---9.99.
020200     05  RPT-CELL-AMOUNT-EDIT      PIC $--,---,--9.99.
020300     05  RPT-CELL-DATE-EDIT        PIC X(10).
020400     05  RPT-CELL-TEXT-EDIT        PIC X(30).
020500     05  FILLER                    PIC X(02).
020600*
020700 77  RPT-OUTPUT-COLUMN             PIC S9(4) COMP VALUE +0.
020800*
020900 EJECT
021000*-----------------------------------------------------------------
021100* PROCEDURE DIVISION.
021200*-----------------------------------------------------------------
021300 PROCEDURE DIVISION.
021400*
021500 100-MAIN-LINE.
021600     OPEN INPUT  REPORT-HEADER-FILE
021700                 REPORT-COLUMN-FILE
021800                 REPORT-ROWS-FILE.
021900     OPEN OUTPUT REPORT-OUTPUT-FILE.
022000     PERFORM 200-READ-HEADER-AND-COLUMNS
022100        THRU 200-EXIT.
022200     IF NOT ERRORS
022300         PERFORM 300-WRITE-TITLE-ROWS
022400            THRU 300-EXIT
022500         PERFORM 400-WRITE-COLUMN-HEADER-ROW
022600            THRU 400-EXIT
022700         PERFORM 500-PROCESS-REPORT-ROWS
022800            THRU 500-EXIT
022900            UNTIL RP-NO-MORE-ROWS
023000     END-IF.
023100     GO TO 900-FINISH.
023200*
023300*-----------------------------------------------------------------
023400* READS THE ONE REPORT-HEADER RECORD AND ALL REPORT-COLUMN-DEF
023500* RECORDS INTO RPT-COLUMN-TABLE, IN DISPLAY ORDER.
023600*-----------------------------------------------------------------
023700 200-READ-HEADER-AND-COLUMNS.
023800     READ REPORT-HEADER-FILE
023900         AT END
024000             MOVE "Y" TO ERROR-SWITCH
024100             MOVE 2   TO WORK-MSG-CODE
024200             GO TO 200-EXIT
024300     END-READ.
024400     MOVE RPHD-REPORT-NAME   TO WS-REPORT-TITLE.
024500     MOVE RPHD-DATE-START    TO RPT-DATE-START.
024600     MOVE RPHD-DATE-END      TO RPT-DATE-END.
024700     IF RPHD-DATE-START = SPACES OR RPHD-DATE-START = "--"
024800         MOVE "--" TO RPT-DATE-START
024900     END-IF.
025000     IF RPHD-DATE-END = SPACES OR RPHD-DATE-END = "--"
025100         MOVE "--" TO RPT-DATE-END
025200     END-IF.
025300     PERFORM 210-READ-ONE-COLUMN
025400        THRU 210-EXIT
025500        UNTIL WS-COL-EOF OR RPT-COLUMN-COUNT >= RPT-MAX-COLUMNS.
025600     IF RPT-COLUMN-COUNT = 0
025700         MOVE "Y" TO ERROR-SWITCH
025800         MOVE 3   TO WORK-MSG-CODE
025900     END-IF.
026000     IF RPT-COLUMN-COUNT >= RPT-MAX-COLUMNS AND NOT WS-COL-EOF
026100         DISPLAY MSG(5)
026200     END-IF.
026300 200-EXIT.
026400     EXIT.
026500*
026600 210-READ-ONE-COLUMN.
026700     READ REPORT-COLUMN-FILE
026800         AT END
026900             SET WS-COL-EOF TO TRUE
027000             GO TO 210-EXIT
027100     END-READ.
027200     ADD 1 TO RPT-COLUMN-COUNT.
027300     MOVE RPT-COLUMN-COUNT TO RPT-COLUMN-SUB.
027400     MOVE RPCD-COL-VISIBLE  TO RPT-COL-VISIBLE(RPT-COLUMN-SUB).
027500     MOVE RPCD-COL-TYPE     TO RPT-COL-TYPE(RPT-COLUMN-SUB).
027600     MOVE RPCD-COL-HEADER   TO RPT-COL-HEADER(RPT-COLUMN-SUB).
027700     IF RPT-COL-IS-VISIBLE(RPT-COLUMN-SUB)
027800         ADD 1 TO RPT-VISIBLE-COLUMN-COUNT
027900     END-IF.
028000 210-EXIT.
028100     EXIT.
028200*
028300*-----------------------------------------------------------------
028400* WRITES THE TITLE ROW (SPANS THE FIRST TWO OUTPUT COLUMNS) AND
028500* THE DATE-RANGE ROW ("DATE START"/"DATE END" LABEL + VALUE).
028600*-----------------------------------------------------------------
028700 300-WRITE-TITLE-ROWS.
028800     MOVE SPACES TO RPOT-PRINT-LINE.
028900     MOVE WS-REPORT-TITLE TO RPOT-PRINT-LINE(1:40).
029000     WRITE RPOT-PRINT-LINE-RECORD.
029100     ADD 1 TO RPT-PRINT-LINE-COUNT.
029200     MOVE SPACES TO RPOT-PRINT-LINE.
029300     MOVE "DATE START"     TO RPOT-PRINT-LINE(1:20).
029400     MOVE RPT-DATE-START   TO RPOT-PRINT-LINE(21:10).
029500     MOVE "DATE END"       TO RPOT-PRINT-LINE(41:20).
029600     MOVE RPT-DATE-END     TO RPOT-PRINT-LINE(61:10).
029700     WRITE RPOT-PRINT-LINE-RECORD.
029800     ADD 1 TO RPT-PRINT-LINE-COUNT.
029900 300-EXIT.
030000     EXIT.
030100*
030200*-----------------------------------------------------------------
030300* WRITES ONE COLUMN-HEADER LINE - ONE CELL PER VISIBLE COLUMN,
030400* IN CONFIGURED ORDER. HIDDEN COLUMNS ARE SKIPPED ENTIRELY.
030500*-----------------------------------------------------------------
030600 400-WRITE-COLUMN-HEADER-ROW.
030700     MOVE SPACES TO RPOT-PRINT-LINE.
030800     MOVE 0 TO RPT-OUTPUT-COLUMN.
030900     PERFORM 410-EMIT-ONE-HEADER-CELL
031000        THRU 410-EXIT
031100        VARYING RPT-COLUMN-SUB FROM 1 BY 1
031200        UNTIL RPT-COLUMN-SUB > RPT-COLUMN-COUNT.
031300     WRITE RPOT-PRINT-LINE-RECORD.
031400     ADD 1 TO RPT-PRINT-LINE-COUNT.
031500 400-EXIT.
031600     EXIT.
031700*
031800 410-EMIT-ONE-HEADER-CELL.
031900     IF NOT RPT-COL-IS-VISIBLE(RPT-COLUMN-SUB)
032000         GO TO 410-EXIT
032100     END-IF.
032200     ADD 1 TO RPT-OUTPUT-COLUMN.
032300     MOVE RPT-COL-HEADER(RPT-COLUMN-SUB) TO RPT-CELL-TEXT-EDIT.
032400     PERFORM 420-MOVE-TO-PRINT-POSITION
032500        THRU 420-EXIT.
032600 410-EXIT.
032700     EXIT.
032800*
032900*-----------------------------------------------------------------
033000* COMMON PRINT-POSITION ARITHMETIC - FIRST 4 OUTPUT COLUMNS ARE
033100* THE WIDE DETAIL COLUMNS, REMAINDER ARE THE NARROW NUMERIC ONES.
033200*-----------------------------------------------------------------
033300 420-MOVE-TO-PRINT-POSITION.
033400     IF RPT-OUTPUT-COLUMN <= 4
033500         MOVE RPT-CELL-TEXT-EDIT
033600             TO RPT-WIDE-CELL(RPT-OUTPUT-COLUMN)
033700     ELSE
033800         MOVE RPT-CELL-TEXT-EDIT
033900             TO RPT-NARROW-CELL(RPT-OUTPUT-COLUMN - 4)
034000     END-IF.
034100     MOVE RPT-PRINT-WORK-TEXT TO RPOT-PRINT-LINE(1:132).
034200 420-EXIT.
034300     EXIT.
034400*
034500*-----------------------------------------------------------------
034600* DRIVES ONE DATA ROW AT A TIME THROUGH THE CELL FORMATTER AND
034700* WRITES THE COMPLETED PRINT LINE.
034800*-----------------------------------------------------------------
034900 500-PROCESS-REPORT-ROWS.
035000     READ REPORT-ROWS-FILE
035100         AT END
035200             SET RP-NO-MORE-ROWS TO TRUE
035300             GO TO 500-EXIT
035400     END-READ.
035500     ADD 1 TO RPT-ROW-COUNT.
035600     MOVE SPACES TO RPT-PRINT-WORK-AREA.
035700     MOVE 0 TO RPT-OUTPUT-COLUMN.
035800     PERFORM 600-FORMAT-ONE-CELL
035900        THRU 600-EXIT
036000        VARYING RPT-COLUMN-SUB FROM 1 BY 1
036100        UNTIL RPT-COLUMN-SUB > RPT-COLUMN-COUNT.
036200     MOVE RPT-PRINT-WORK-TEXT TO RPOT-PRINT-LINE(1:132).
036300     WRITE RPOT-PRINT-LINE-RECORD.
036400     ADD 1 TO RPT-PRINT-LINE-COUNT.
036500 500-EXIT.
036600     EXIT.
036700*
036800*-----------------------------------------------------------------
036900* FORMATS ONE CELL PER ITS COLUMN'S COL-TYPE. HIDDEN COLUMNS ARE
037000* SKIPPED ENTIRELY (NO COLUMN ADVANCE). A PRESENT="N" CELL STILL
037100* ADVANCES THE COLUMN POINTER BUT PRINTS BLANK.
037200*-----------------------------------------------------------------
037300 600-FORMAT-ONE-CELL.
037400     IF NOT RPT-COL-IS-VISIBLE(RPT-COLUMN-SUB)
037500         GO TO 600-EXIT
037600     END-IF.
037700     ADD 1 TO RPT-OUTPUT-COLUMN.
037800     MOVE SPACES TO RPT-CELL-TEXT-EDIT.
037900     IF RPRW-CELL-PRESENT(RPT-COLUMN-SUB) = "Y"
038000         EVALUATE RPT-COL-TYPE(RPT-COLUMN-SUB)
038100             WHEN "HOUR"
038200                 MOVE RPRW-CELL-HOURS(RPT-COLUMN-SUB)
038300                     TO RPT-CELL-HOURS-EDIT
038400                 MOVE RPT-CELL-HOURS-EDIT TO RPT-CELL-TEXT-EDIT
038500             WHEN "TURNOVER"
038600                 MOVE RPRW-CELL-AMOUNT(RPT-COLUMN-SUB)
038700                     TO RPT-CELL-AMOUNT-EDIT
038800                 MOVE RPT-CELL-AMOUNT-EDIT TO RPT-CELL-TEXT-EDIT
038900             WHEN "RATE"
039000                 MOVE RPRW-CELL-AMOUNT(RPT-COLUMN-SUB)
039100                     TO RPT-CELL-AMOUNT-EDIT
039200                 MOVE RPT-CELL-AMOUNT-EDIT TO RPT-CELL-TEXT-EDIT
039300             WHEN "DATE"
039400                 MOVE RPRW-CELL-DATE(RPT-COLUMN-SUB)
039500                     TO RPT-CELL-TEXT-EDIT
039600             WHEN OTHER
039700                 MOVE RPRW-CELL-TEXT(RPT-COLUMN-SUB)
039800                     TO RPT-CELL-TEXT-EDIT
039900         END-EVALUATE
040000     END-IF.
040100     PERFORM 420-MOVE-TO-PRINT-POSITION
040200        THRU 420-EXIT.
040300 600-EXIT.
040400     EXIT.
040500*
040600*-----------------------------------------------------------------
040700* NORMAL/ABNORMAL END OF RUN.
040800*-----------------------------------------------------------------
040900 900-FINISH.
041000     CLOSE REPORT-HEADER-FILE
041100           REPORT-COLUMN-FILE
041200           REPORT-ROWS-FILE
041300           REPORT-OUTPUT-FILE.
041400     IF ERRORS
041500         DISPLAY MSG(WORK-MSG-CODE)
041600     ELSE
041700         IF RPT-DATE-START = "--" AND RPT-DATE-END = "--"
041800             DISPLAY "I-REPORT RANGE IS FULLY OPEN-ENDED   "
041900             DISPLAY RPT-DATE-RANGE-TEXT
042000         END-IF
042100         IF RPT-ROW-COUNT = 0
042200             DISPLAY MSG(4)
042300         ELSE
042400             DISPLAY MSG(1)
042500         END-IF
042600     END-IF.
042700     GOBACK.
042800*
042900*END PROGRAM CAST.
