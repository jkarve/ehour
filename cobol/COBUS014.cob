000100*-----------------------------------------------------------------
000200*    COBUS014 - PROJECT MANAGER ROLE RECONCILIATION
000300*               ON REQUEST, GRANTS THE PROJECT MANAGER (PM) ROLE
000400*               TO ONE NAMED USER IF THEY DO NOT ALREADY HOLD
000500*               IT, THEN UNCONDITIONALLY WALKS THE ENTIRE USER
000600*               MASTER AND STRIPS THE PM ROLE FROM ANYONE WHO
000700*               HOLDS IT BUT HAS NO ACTIVE PROJECT ASSIGNMENT
000800*               LEFT TO MANAGE.
000900*-----------------------------------------------------------------
001000*
001100*--------------------PART OF MYTELCO PROJECT TIME APPLICATION----
001200*
001300*-----------------------------------------------------------------
001400*    CHANGE LOG
001500*-----------------------------------------------------------------
001600*    DATE-WRITTEN.  1990-05-07.
001700*    1990-05-07  RMH  REQ-0612  ORIGINAL PROGRAM - PM ROLE WAS    REQ-0612
001800*                               PREVIOUSLY SET BY HAND THROUGH
001900*                               THE MASTER FILE UTILITY, WHICH
002000*                               LEFT STALE PM FLAGS BEHIND WHEN
002100*                               A MANAGER'S LAST PROJECT CLOSED.
002200*    1992-01-14  JKO  REQ-0701  ADDED THE UNCONDITIONAL PURGE     REQ-0701
002300*                               PASS SO THE PM ROLE IS ALWAYS
002400*                               RECONCILED EVEN WHEN NO GRANT IS
002500*                               REQUESTED THIS RUN.
002600*    1995-06-30  SLV  REQ-0810  PROJECT-ASSIGNMENT MASTER IS NOW  REQ-0810
002700*                               LOADED ONCE INTO A WORK TABLE -
002800*                               RE-READING IT USER BY USER WAS
002900*                               TAKING TOO LONG ON THE FULL
003000*                               MASTER RUN.
003100*    1998-09-24  TWO  Y2K-0004  NO DATE ARITHMETIC IN THIS        Y2K-0004
003200*                               PROGRAM - REVIEWED, Y2K CLEAN.
003300*    1999-02-18  TWO  Y2K-0004  REGRESSION RUN AGAINST THE 2000   Y2K-0004
003400*                               AND 2001 TEST CALENDARS - CLEAN.
003500*    2004-11-15  MAB  REQ-0953  RENUMBERED PARAGRAPH RANGES TO    REQ-0953
003600*                               MATCH SHOP STANDARD.
003700*-----------------------------------------------------------------
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.   COBUS014.
004000 AUTHOR.       R M HAYES.
004100 INSTALLATION. MYTELCO DATA CENTER.
004200 DATE-WRITTEN. 1990-05-07.
004300 DATE-COMPILED.
004400 SECURITY.     MYTELCO INTERNAL USE ONLY.
004500*
004600 EJECT
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-370.
005000 OBJECT-COMPUTER.  IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PM-REQUEST-FILE ASSIGN TO TMSPMRIN
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-PMR-FILE-STATUS.
006000     SELECT USER-FILE ASSIGN TO TMSUSRIN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-USR-FILE-STATUS.
006300     SELECT PROJECT-ASSIGNMENT-FILE ASSIGN TO TMSASGIN
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-ASG-FILE-STATUS.
006600     SELECT NEW-USER-FILE ASSIGN TO TMSUSROT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-NUF-FILE-STATUS.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 FD  PM-REQUEST-FILE.
007400 01  PV-REQUEST-RECORD.
007500     05  PV-REQ-USER-ID            PIC 9(6).
007600     05  FILLER                    PIC X(04).
007700*
007800 FD  USER-FILE.
007900 01  TMSU-USER-RECORD.
008000     05  TMSU-USER-ID              PIC 9(6).
008100     05  TMSU-USERNAME             PIC X(20).
008200     05  TMSU-FIRST-NAME           PIC X(30).
008300     05  TMSU-LAST-NAME            PIC X(30).
008400     05  TMSU-EMAIL                PIC X(60).
008500     05  TMSU-DEPARTMENT-ID        PIC 9(6).
008600     05  TMSU-ACTIVE-FLAG          PIC X(1).
008700     05  TMSU-DELETABLE-FLAG       PIC X(1).
008800     05  TMSU-ROLE-COUNT           PIC 9(2).
008900     05  TMSU-ROLE-CODE OCCURS 10 TIMES
009000                                   PIC X(4).
009100     05  TMSU-PASSWORD-SALT        PIC 9(4).
009200     05  TMSU-PASSWORD-DIGEST      PIC 9(9).
009300     05  FILLER                    PIC X(04).
009400*
009500 FD  PROJECT-ASSIGNMENT-FILE.
009600 01  TMSA-ASSIGN-RECORD.
009700     05  TMSA-ASSIGNMENT-ID        PIC 9(6).
009800     05  TMSA-USER-ID              PIC 9(6).
009900     05  TMSA-PROJECT-ID           PIC 9(6).
010000     05  TMSA-PROJECT-ACTIVE-FLAG  PIC X(1).
010100     05  TMSA-DATE-START           PIC 9(8).
010200     05  TMSA-DATE-END             PIC 9(8).
010300     05  TMSA-BOOKED-HOURS         PIC S9(5)V9(2).
010400     05  TMSA-DEFAULT-PROJ-FLAG    PIC X(1).
010500     05  FILLER                    PIC X(07).
010600*
010700 FD  NEW-USER-FILE.
010800 01  NUF-USER-RECORD.
010900     05  NUF-USER-ID               PIC 9(6).
011000     05  NUF-USERNAME              PIC X(20).
011100     05  NUF-FIRST-NAME            PIC X(30).
011200     05  NUF-LAST-NAME             PIC X(30).
011300     05  NUF-EMAIL                 PIC X(60).
011400     05  NUF-DEPARTMENT-ID         PIC 9(6).
011500     05  NUF-ACTIVE-FLAG           PIC X(1).
011600     05  NUF-DELETABLE-FLAG        PIC X(1).
011700     05  NUF-ROLE-COUNT            PIC 9(2).
011800     05  NUF-ROLE-CODE OCCURS 10 TIMES
011900                                   PIC X(4).
012000     05  NUF-PASSWORD-SALT         PIC 9(4).
012100     05  NUF-PASSWORD-DIGEST       PIC 9(9).
012200     05  FILLER                    PIC X(04).
012300*
012400 WORKING-STORAGE SECTION.
012500*
012600 01  WS-FILE-STATUSES.
012700     05  WS-PMR-FILE-STATUS        PIC X(2) VALUE "00".
012800         88  WS-PMR-OK                       VALUE "00".
012900         88  WS-PMR-EOF                       VALUE "10".
013000     05  WS-USR-FILE-STATUS        PIC X(2) VALUE "00".
013100         88  WS-USR-EOF                       VALUE "10".
013200     05  WS-ASG-FILE-STATUS        PIC X(2) VALUE "00".
013300         88  WS-ASG-EOF                       VALUE "10".
013400     05  WS-NUF-FILE-STATUS        PIC X(2) VALUE "00".
013500     05  FILLER                    PIC X(02).
013600*
013700 01  SWITCHES.
013800     03  ERROR-SWITCH              PIC X VALUE SPACE.
013900         88  ERRORS                          VALUE "Y".
014000     03  PV-GRANT-REQUESTED-SWITCH PIC X VALUE "N".
014100         88  PV-GRANT-REQUESTED              VALUE "Y".
014200     03  FILLER                    PIC X(02).
014300*
014400 77  SWITCH-OFF                    PIC X VALUE "N".
014500*
014600 01  MESSAGE-TABLE.
014700     03  FILLER  PIC X(30) VALUE "I-ROLES RECONCILED           ".
014800     03  FILLER  PIC X(30) VALUE "I-NO GRANT REQUESTED THIS RUN ".
014900*
015000 01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.
015100     03  MSG OCCURS 2 TIMES.
015200         05  FILLER                PIC X(30).
015300*
015400 77  WORK-MSG-CODE                 PIC 99 COMP.
015500*
015600 77  PV-PM-ROLE-CODE                PIC X(4) VALUE "PM  ".
015700*
015800 01  PV-LIMITS.
015900     05  PV-MAX-ASSIGNS            PIC S9(5) COMP VALUE +20000.
016000     05  PV-ASSIGN-COUNT           PIC S9(5) COMP VALUE +0.
016100     05  PV-ASSIGN-SUB             PIC S9(5) COMP VALUE +0.
016200     05  PV-ROLE-SUB               PIC S9(2) COMP VALUE +0.
016300     05  PV-ACTIVE-PROJECT-COUNT   PIC S9(5) COMP VALUE +0.
016400     05  PV-GRANTED-COUNT          PIC S9(6) COMP VALUE +0.
016500     05  PV-PURGED-COUNT           PIC S9(6) COMP VALUE +0.
016600     05  FILLER                    PIC X(02).
016700*
016800*    ** every project assignment currently on file, loaded once
016900*    ** so the purge pass does not re-read the assignment master
017000*    ** for every single user it walks.
017100 01  PV-ASSIGN-TABLE.
017200     05  PV-ASSIGN-ENTRY OCCURS 1 TO 20000 TIMES
017300                            DEPENDING ON PV-ASSIGN-COUNT
017400                            INDEXED BY PV-ASSIGN-IX.
017500         10  PV-AE-USER-ID          PIC 9(6).
017600         10  PV-AE-ACTIVE-FLAG      PIC X(1).
017700         10  FILLER                 PIC X(01).
017800*
017900*    ** quick combined view of the role-code slots, used only
018000*    ** to pre-test for "PM" before doing the precise per-slot
018100*    ** scan below.
018200 01  PV-ROLE-SCAN-AREA.
018300     05  PV-RSA-ROLE-CODE OCCURS 10 TIMES
018400                                   PIC X(4).
018500 01  PV-ROLE-SCAN-RED REDEFINES PV-ROLE-SCAN-AREA.
018600     05  PV-RSA-COMBINED-TEXT      PIC X(40).
018700*
018800*    ** set "Y" at the point each kind of activity actually
018900*    ** happens below, with a combined view used only for the
018910*    ** nothing-granted-or-purged diagnostic test at end of run.
019000 01  PV-RUN-ACTIVITY-FLAGS.
019010     05  PV-RF-GRANT-FLAG          PIC X(1) VALUE "N".
019020     05  PV-RF-PURGE-FLAG          PIC X(1) VALUE "N".
019100 01  PV-RUN-ACTIVITY-RED REDEFINES PV-RUN-ACTIVITY-FLAGS.
019110     05  PV-RF-COMBINED-TEXT       PIC X(02).
019200*
019300 EJECT
019400*-----------------------------------------------------------------
019500* PROCEDURE DIVISION.
019600*-----------------------------------------------------------------
019700 PROCEDURE DIVISION.
019800*
019900 100-MAIN-LINE.
020000     OPEN INPUT  PM-REQUEST-FILE
020100                 USER-FILE
020200                 PROJECT-ASSIGNMENT-FILE.
020300     OPEN OUTPUT NEW-USER-FILE.
020400     PERFORM 200-READ-PM-REQUEST
020500        THRU 200-EXIT.
020600     PERFORM 300-LOAD-ASSIGN-TABLE
020700        THRU 300-EXIT
020800        UNTIL WS-ASG-EOF.
020900     PERFORM 400-PROCESS-ONE-USER
021000        THRU 400-EXIT
021100        UNTIL WS-USR-EOF.
021200     GO TO 900-FINISH.
021300*
021400 200-READ-PM-REQUEST.
021500     READ PM-REQUEST-FILE
021600         AT END
021700             MOVE ZERO TO PV-REQ-USER-ID
021800             GO TO 200-EXIT
021900     END-READ.
022000     IF PV-REQ-USER-ID > 0
022100         SET PV-GRANT-REQUESTED TO TRUE
022200     END-IF.
022300 200-EXIT.
022400     EXIT.
022500*
022600 300-LOAD-ASSIGN-TABLE.
022700     READ PROJECT-ASSIGNMENT-FILE
022800         AT END
022900             SET WS-ASG-EOF TO TRUE
023000             GO TO 300-EXIT
023100     END-READ.
023200     ADD 1 TO PV-ASSIGN-COUNT.
023300     MOVE TMSA-USER-ID             TO
023400               PV-AE-USER-ID(PV-ASSIGN-COUNT).
023500     MOVE TMSA-PROJECT-ACTIVE-FLAG TO
023600               PV-AE-ACTIVE-FLAG(PV-ASSIGN-COUNT).
023700 300-EXIT.
023800     EXIT.
023900*
024000*-----------------------------------------------------------------
024100* COPIES ONE USER RECORD THROUGH, GRANTING THE PM ROLE WHEN THIS
024200* IS THE USER NAMED ON THE REQUEST RECORD, THEN UNCONDITIONALLY
024300* CHECKING WHETHER THE ROLE (NOW OR ALREADY HELD) STILL BELONGS.
024400*-----------------------------------------------------------------
024500 400-PROCESS-ONE-USER.
024600     READ USER-FILE
024700         AT END
024800             SET WS-USR-EOF TO TRUE
024900             GO TO 400-EXIT
025000     END-READ.
025100     IF PV-GRANT-REQUESTED
025200             AND TMSU-USER-ID = PV-REQ-USER-ID
025300         PERFORM 500-GRANT-PM-ROLE
025400            THRU 500-EXIT
025500     END-IF.
025600     PERFORM 600-PURGE-PM-ROLE-IF-IDLE
025700        THRU 600-EXIT.
025800     MOVE TMSU-USER-ID         TO NUF-USER-ID.
025900     MOVE TMSU-USERNAME        TO NUF-USERNAME.
026000     MOVE TMSU-FIRST-NAME      TO NUF-FIRST-NAME.
026100     MOVE TMSU-LAST-NAME       TO NUF-LAST-NAME.
026200     MOVE TMSU-EMAIL           TO NUF-EMAIL.
026300     MOVE TMSU-DEPARTMENT-ID   TO NUF-DEPARTMENT-ID.
026400     MOVE TMSU-ACTIVE-FLAG     TO NUF-ACTIVE-FLAG.
026500     MOVE TMSU-DELETABLE-FLAG  TO NUF-DELETABLE-FLAG.
026600     MOVE TMSU-ROLE-COUNT      TO NUF-ROLE-COUNT.
026700     MOVE TMSU-ROLE-CODE(1)    TO NUF-ROLE-CODE(1).
026800     MOVE TMSU-ROLE-CODE(2)    TO NUF-ROLE-CODE(2).
026900     MOVE TMSU-ROLE-CODE(3)    TO NUF-ROLE-CODE(3).
027000     MOVE TMSU-ROLE-CODE(4)    TO NUF-ROLE-CODE(4).
027100     MOVE TMSU-ROLE-CODE(5)    TO NUF-ROLE-CODE(5).
027200     MOVE TMSU-ROLE-CODE(6)    TO NUF-ROLE-CODE(6).
027300     MOVE TMSU-ROLE-CODE(7)    TO NUF-ROLE-CODE(7).
027400     MOVE TMSU-ROLE-CODE(8)    TO NUF-ROLE-CODE(8).
027500     MOVE TMSU-ROLE-CODE(9)    TO NUF-ROLE-CODE(9).
027600     MOVE TMSU-ROLE-CODE(10)   TO NUF-ROLE-CODE(10).
027700     MOVE TMSU-PASSWORD-SALT   TO NUF-PASSWORD-SALT.
027800     MOVE TMSU-PASSWORD-DIGEST TO NUF-PASSWORD-DIGEST.
027900     WRITE NUF-USER-RECORD.
028000 400-EXIT.
028100     EXIT.
028200*
028300*-----------------------------------------------------------------
028400* ADDS THE PM ROLE CODE TO THE NEXT FREE ROLE SLOT IF IT IS NOT
028500* ALREADY PRESENT - A USER'S ROLE LIST HOLDS AT MOST 10 CODES.
028600*-----------------------------------------------------------------
028700 500-GRANT-PM-ROLE.
028800     MOVE TMSU-ROLE-CODE(1) TO PV-RSA-ROLE-CODE(1).
028900     MOVE TMSU-ROLE-CODE(2) TO PV-RSA-ROLE-CODE(2).
029000     MOVE TMSU-ROLE-CODE(3) TO PV-RSA-ROLE-CODE(3).
029100     MOVE TMSU-ROLE-CODE(4) TO PV-RSA-ROLE-CODE(4).
029200     MOVE TMSU-ROLE-CODE(5) TO PV-RSA-ROLE-CODE(5).
029300     MOVE TMSU-ROLE-CODE(6) TO PV-RSA-ROLE-CODE(6).
029400     MOVE TMSU-ROLE-CODE(7) TO PV-RSA-ROLE-CODE(7).
029500     MOVE TMSU-ROLE-CODE(8) TO PV-RSA-ROLE-CODE(8).
029600     MOVE TMSU-ROLE-CODE(9) TO PV-RSA-ROLE-CODE(9).
029700     MOVE TMSU-ROLE-CODE(10) TO PV-RSA-ROLE-CODE(10).
029800     MOVE ZERO TO PV-ROLE-SUB.
029900     PERFORM 510-TEST-ONE-ROLE-SLOT
030000        THRU 510-EXIT
030100        VARYING PV-ROLE-SUB FROM 1 BY 1
030200        UNTIL PV-ROLE-SUB > TMSU-ROLE-COUNT
030300           OR TMSU-ROLE-CODE(PV-ROLE-SUB) = PV-PM-ROLE-CODE.
030400     IF PV-ROLE-SUB > TMSU-ROLE-COUNT
030500             AND TMSU-ROLE-COUNT < 10
030600         ADD 1 TO TMSU-ROLE-COUNT
030700         MOVE PV-PM-ROLE-CODE TO TMSU-ROLE-CODE(TMSU-ROLE-COUNT)
030800         MOVE PV-PM-ROLE-CODE TO
030900                   PV-RSA-ROLE-CODE(TMSU-ROLE-COUNT)
031000         ADD 1 TO PV-GRANTED-COUNT
031050         MOVE "Y" TO PV-RF-GRANT-FLAG
031100         DISPLAY "ROLES NOW HELD - " PV-RSA-COMBINED-TEXT
031200     END-IF.
031300 500-EXIT.
031400     EXIT.
031500*
031600 510-TEST-ONE-ROLE-SLOT.
031700     CONTINUE.
031800 510-EXIT.
031900     EXIT.
032000*
032100*-----------------------------------------------------------------
032200* IF THE USER HOLDS THE PM ROLE, SUMS THEIR ACTIVE PROJECT
032300* ASSIGNMENTS FROM THE WORK TABLE AND DROPS THE ROLE (CLOSING
032400* THE GAP IN THE ROLE LIST) WHEN THE COUNT COMES BACK ZERO.
032500*-----------------------------------------------------------------
032600 600-PURGE-PM-ROLE-IF-IDLE.
032700     MOVE ZERO TO PV-ROLE-SUB.
032800     PERFORM 610-TEST-ONE-ROLE-SLOT
032900        THRU 610-EXIT
033000        VARYING PV-ROLE-SUB FROM 1 BY 1
033100        UNTIL PV-ROLE-SUB > TMSU-ROLE-COUNT
033200           OR TMSU-ROLE-CODE(PV-ROLE-SUB) = PV-PM-ROLE-CODE.
033300     IF PV-ROLE-SUB > TMSU-ROLE-COUNT
033400         GO TO 600-EXIT
033500     END-IF.
033600     MOVE ZERO TO PV-ACTIVE-PROJECT-COUNT.
033700     MOVE ZERO TO PV-ASSIGN-SUB.
033800     PERFORM 620-TEST-ONE-ASSIGNMENT
033900        THRU 620-EXIT
034000        VARYING PV-ASSIGN-SUB FROM 1 BY 1
034100        UNTIL PV-ASSIGN-SUB > PV-ASSIGN-COUNT.
034200     IF PV-ACTIVE-PROJECT-COUNT = 0
034300         PERFORM 630-REMOVE-ROLE-SLOT
034400            THRU 630-EXIT
034500         ADD 1 TO PV-PURGED-COUNT
034550         MOVE "Y" TO PV-RF-PURGE-FLAG
034600     END-IF.
034700 600-EXIT.
034800     EXIT.
034900*
035000 610-TEST-ONE-ROLE-SLOT.
035100     CONTINUE.
035200 610-EXIT.
035300     EXIT.
035400*
035500 620-TEST-ONE-ASSIGNMENT.
035600     IF PV-AE-USER-ID(PV-ASSIGN-SUB) = TMSU-USER-ID
035700             AND PV-AE-ACTIVE-FLAG(PV-ASSIGN-SUB) = "Y"
035800         ADD 1 TO PV-ACTIVE-PROJECT-COUNT
035900     END-IF.
036000 620-EXIT.
036100     EXIT.
036200*
036300*-----------------------------------------------------------------
036400* SHIFTS EVERY ROLE SLOT AFTER THE PM SLOT DOWN BY ONE AND
036500* SHRINKS THE ROLE COUNT - PV-ROLE-SUB STILL POINTS AT THE PM
036600* SLOT FROM THE SCAN ABOVE.
036700*-----------------------------------------------------------------
036800 630-REMOVE-ROLE-SLOT.
036900     PERFORM 640-SHIFT-ONE-ROLE-SLOT
037000        THRU 640-EXIT
037100        VARYING PV-ROLE-SUB FROM PV-ROLE-SUB BY 1
037200        UNTIL PV-ROLE-SUB >= TMSU-ROLE-COUNT.
037300     MOVE SPACES TO TMSU-ROLE-CODE(TMSU-ROLE-COUNT).
037400     SUBTRACT 1 FROM TMSU-ROLE-COUNT.
037500 630-EXIT.
037600     EXIT.
037700*
037800 640-SHIFT-ONE-ROLE-SLOT.
037900     MOVE TMSU-ROLE-CODE(PV-ROLE-SUB + 1)
038000                           TO TMSU-ROLE-CODE(PV-ROLE-SUB).
038100 640-EXIT.
038200     EXIT.
038300*
038400*-----------------------------------------------------------------
038500* NORMAL/ABNORMAL END OF RUN.
038600*-----------------------------------------------------------------
038700 900-FINISH.
038800     CLOSE PM-REQUEST-FILE
038900           USER-FILE
039000           PROJECT-ASSIGNMENT-FILE
039100           NEW-USER-FILE.
039200     IF PV-GRANT-REQUESTED
039300         MOVE 1 TO WORK-MSG-CODE
039400     ELSE
039500         MOVE 2 TO WORK-MSG-CODE
039600     END-IF.
039700     DISPLAY MSG(WORK-MSG-CODE).
039800     DISPLAY "PM ROLES GRANTED THIS RUN " PV-GRANTED-COUNT.
039900     DISPLAY "PM ROLES PURGED THIS RUN  " PV-PURGED-COUNT.
039930     IF PV-RF-COMBINED-TEXT = "NN"
039940         DISPLAY "NO PM ROLE ACTIVITY OCCURRED THIS RUN"
039950     END-IF.
040000     IF PV-REQ-USER-ID = ZERO
040100         DISPLAY "PM REQUEST RECORD WAS BLANK OR ABSENT"
040200     END-IF.
040300     GOBACK.
040400*
040500*END PROGRAM CAST.
