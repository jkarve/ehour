000100*-----------------------------------------------------------------
000200*    COBUS015 - ROLE LIST AND ROLE-FILTERED USER EXTRACT
000300*               PUBLISHES THE FIXED LIST OF ROLE CODES THAT MAY
000400*               BE SET THROUGH NORMAL USER MAINTENANCE (THE
000500*               PROJECT MANAGER ROLE IS HELD BACK - IT IS SET
000600*               ONLY BY COBUS014), THEN, WHEN A ROLE CODE IS
000700*               NAMED ON THE REQUEST RECORD, EXTRACTS EVERY
000800*               ACTIVE USER HOLDING THAT ROLE IN FILE ORDER.
000900*-----------------------------------------------------------------
001000*
001100*--------------------PART OF MYTELCO PROJECT TIME APPLICATION----
001200*
001300*-----------------------------------------------------------------
001400*    CHANGE LOG
001500*-----------------------------------------------------------------
001600*    DATE-WRITTEN.  1991-08-01.
001700*    1991-08-01  JKO  REQ-0680  ORIGINAL PROGRAM - REPLACED THE   REQ-0680
001800*                               HAND-MAINTAINED ROLE CROSS
001900*                               REFERENCE LIST THE HELP DESK
002000*                               WAS KEEPING ON PAPER.
002100*    1994-02-11  SLV  REQ-0772  ADDED THE ROLE-FILTERED USER      REQ-0772
002200*                               EXTRACT SO THE ASSIGNMENT DESK
002300*                               COULD PULL "ALL STAFF" OR "ALL
002400*                               ADMIN" LISTS WITHOUT WAITING FOR
002500*                               A ONE-OFF JOB.
002600*    1996-05-03  SLV  REQ-0819  PM EXCLUDED FROM THE ASSIGNABLE   REQ-0819
002700*                               ROLE LIST - PM IS GRANTED ONLY
002800*                               THROUGH COBUS014 NOW.
002900*    1998-10-02  TWO  Y2K-0004  NO DATE FIELDS IN THIS PROGRAM -  Y2K-0004
003000*                               REVIEWED, Y2K CLEAN.
003100*    1999-02-20  TWO  Y2K-0004  REGRESSION RUN AGAINST THE 2000   Y2K-0004
003200*                               AND 2001 TEST CALENDARS - CLEAN.
003300*    2005-01-19  MAB  REQ-0958  RENUMBERED PARAGRAPH RANGES TO    REQ-0958
003400*                               MATCH SHOP STANDARD.
003500*-----------------------------------------------------------------
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.   COBUS015.
003800 AUTHOR.       J K OKAFOR.
003900 INSTALLATION. MYTELCO DATA CENTER.
004000 DATE-WRITTEN. 1991-08-01.
004100 DATE-COMPILED.
004200 SECURITY.     MYTELCO INTERNAL USE ONLY.
004300*
004400 EJECT
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-370.
004800 OBJECT-COMPUTER.  IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ROLE-REQUEST-FILE ASSIGN TO TMSROLIN
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-RRQ-FILE-STATUS.
005800     SELECT USER-FILE ASSIGN TO TMSUSRIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-USR-FILE-STATUS.
006100     SELECT ROLE-LIST-FILE ASSIGN TO TMSROLOT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-RLF-FILE-STATUS.
006400     SELECT FILTERED-USER-FILE ASSIGN TO TMSUSFOT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-FUF-FILE-STATUS.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  ROLE-REQUEST-FILE.
007200 01  URQ-REQUEST-RECORD.
007300     05  URQ-ROLE-CODE             PIC X(4).
007400     05  FILLER                    PIC X(06).
007500*
007600 FD  USER-FILE.
007700 01  TMSU-USER-RECORD.
007800     05  TMSU-USER-ID              PIC 9(6).
007900     05  TMSU-USERNAME             PIC X(20).
008000     05  TMSU-FIRST-NAME           PIC X(30).
008100     05  TMSU-LAST-NAME            PIC X(30).
008200     05  TMSU-EMAIL                PIC X(60).
008300     05  TMSU-DEPARTMENT-ID        PIC 9(6).
008400     05  TMSU-ACTIVE-FLAG          PIC X(1).
008500     05  TMSU-DELETABLE-FLAG       PIC X(1).
008600     05  TMSU-ROLE-COUNT           PIC 9(2).
008700     05  TMSU-ROLE-CODE OCCURS 10 TIMES
008800                                   PIC X(4).
008900     05  TMSU-PASSWORD-SALT        PIC 9(4).
009000     05  TMSU-PASSWORD-DIGEST      PIC 9(9).
009100     05  FILLER                    PIC X(04).
009200*
009300 FD  ROLE-LIST-FILE.
009400 01  RLF-ROLE-LIST-RECORD.
009500     05  RLF-ROLE-CODE             PIC X(4).
009600     05  RLF-ROLE-TITLE            PIC X(20).
009700     05  FILLER                    PIC X(06).
009800*
009900 FD  FILTERED-USER-FILE.
010000 01  FUF-USER-RECORD.
010100     05  FUF-USER-ID               PIC 9(6).
010200     05  FUF-USERNAME              PIC X(20).
010300     05  FUF-FIRST-NAME            PIC X(30).
010400     05  FUF-LAST-NAME             PIC X(30).
010500     05  FUF-DEPARTMENT-ID         PIC 9(6).
010600     05  FILLER                    PIC X(10).
010700*
010800 WORKING-STORAGE SECTION.
010900*
011000 01  WS-FILE-STATUSES.
011100     05  WS-RRQ-FILE-STATUS        PIC X(2) VALUE "00".
011200         88  WS-RRQ-EOF                      VALUE "10".
011300     05  WS-USR-FILE-STATUS        PIC X(2) VALUE "00".
011400         88  WS-USR-EOF                       VALUE "10".
011500     05  WS-RLF-FILE-STATUS        PIC X(2) VALUE "00".
011600     05  WS-FUF-FILE-STATUS        PIC X(2) VALUE "00".
011700     05  FILLER                    PIC X(02).
011800*
011900 01  SWITCHES.
012000     03  ERROR-SWITCH              PIC X VALUE SPACE.
012100         88  ERRORS                          VALUE "Y".
012200     03  UR-ROLE-REQUESTED-SWITCH  PIC X VALUE "N".
012300         88  UR-ROLE-REQUESTED                VALUE "Y".
012400     03  FILLER                    PIC X(02).
012500*
012600 77  SWITCH-OFF                    PIC X VALUE "N".
012700*
012800 01  MESSAGE-TABLE.
012900     03  FILLER  PIC X(30) VALUE "I-ROLE LIST PUBLISHED         ".
013000     03  FILLER  PIC X(30) VALUE "I-USER EXTRACT COMPLETE       ".
013100     03  FILLER  PIC X(30) VALUE "I-NO ROLE REQUESTED THIS RUN  ".
013200*
013300 01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.
013400     03  MSG OCCURS 3 TIMES.
013500         05  FILLER                PIC X(30).
013600*
013700 77  WORK-MSG-CODE                 PIC 99 COMP.
013800*
013900*    ** fixed list of role codes assignable through ordinary
014000*    ** user maintenance - PM IS DELIBERATELY LEFT OFF THIS
014100*    ** TABLE, SEE THE 1996-05-03 CHANGE ABOVE.
014200 01  UR-ASSIGNABLE-ROLE-TABLE.
014300     05  FILLER.
014400         10  FILLER PIC X(4)  VALUE "STF ".
014500         10  FILLER PIC X(20) VALUE "STAFF               ".
014600     05  FILLER.
014700         10  FILLER PIC X(4)  VALUE "ADM ".
014800         10  FILLER PIC X(20) VALUE "ADMINISTRATOR       ".
014900     05  FILLER.
015000         10  FILLER PIC X(4)  VALUE "TL  ".
015100         10  FILLER PIC X(20) VALUE "TEAM LEADER         ".
015200     05  FILLER.
015300         10  FILLER PIC X(4)  VALUE "HRV ".
015400         10  FILLER PIC X(20) VALUE "HOURS REVIEWER      ".
015500*
015600 01  UR-ROLE-TABLE-RED REDEFINES UR-ASSIGNABLE-ROLE-TABLE.
015700     05  UR-ROLE-ENTRY OCCURS 4 TIMES.
015800         10  UR-RT-ROLE-CODE       PIC X(4).
015900         10  UR-RT-ROLE-TITLE      PIC X(20).
016000*
016100 01  UR-LIMITS.
016200     05  UR-ROLE-TABLE-SUB         PIC S9(2) COMP VALUE +0.
016300     05  UR-ROLE-SLOT-SUB          PIC S9(2) COMP VALUE +0.
016400     05  UR-PUBLISHED-COUNT        PIC S9(4) COMP VALUE +0.
016500     05  UR-EXTRACTED-COUNT        PIC S9(6) COMP VALUE +0.
016600     05  FILLER                    PIC X(02).
016700*
016800*    ** combined view of the role-request record, used only to
016900*    ** detect a wholly blank request.
017000 01  UR-REQUEST-COMBINED-RED REDEFINES URQ-REQUEST-RECORD.
017100     05  UR-RC-COMBINED-TEXT       PIC X(10).
017200*
017300 EJECT
017400*-----------------------------------------------------------------
017500* PROCEDURE DIVISION.
017600*-----------------------------------------------------------------
017700 PROCEDURE DIVISION.
017800*
017900 100-MAIN-LINE.
018000     OPEN INPUT  ROLE-REQUEST-FILE
018100                 USER-FILE.
018200     OPEN OUTPUT ROLE-LIST-FILE
018300                 FILTERED-USER-FILE.
018400     PERFORM 200-READ-ROLE-REQUEST
018500        THRU 200-EXIT.
018600     PERFORM 300-PUBLISH-ONE-ROLE
018700        THRU 300-EXIT
018800        VARYING UR-ROLE-TABLE-SUB FROM 1 BY 1
018900        UNTIL UR-ROLE-TABLE-SUB > 4.
019000     IF UR-ROLE-REQUESTED
019100         PERFORM 400-SCAN-ONE-USER
019200            THRU 400-EXIT
019300            UNTIL WS-USR-EOF
019400     END-IF.
019500     GO TO 900-FINISH.
019600*
019700 200-READ-ROLE-REQUEST.
019800     READ ROLE-REQUEST-FILE
019900         AT END
020000             MOVE SPACES TO URQ-ROLE-CODE
020100             GO TO 200-EXIT
020200     END-READ.
020300     IF URQ-ROLE-CODE NOT = SPACES
020400         SET UR-ROLE-REQUESTED TO TRUE
020500     END-IF.
020600 200-EXIT.
020700     EXIT.
020800*
020900 300-PUBLISH-ONE-ROLE.
021000     MOVE UR-RT-ROLE-CODE(UR-ROLE-TABLE-SUB)  TO RLF-ROLE-CODE.
021100     MOVE UR-RT-ROLE-TITLE(UR-ROLE-TABLE-SUB) TO RLF-ROLE-TITLE.
021200     WRITE RLF-ROLE-LIST-RECORD.
021300     ADD 1 TO UR-PUBLISHED-COUNT.
021400 300-EXIT.
021500     EXIT.
021600*
021700*-----------------------------------------------------------------
021800* COPIES ONE ACTIVE USER HOLDING THE REQUESTED ROLE TO THE
021900* EXTRACT FILE, IN THE SAME ORDER THEY APPEAR ON THE MASTER.
022000*-----------------------------------------------------------------
022100 400-SCAN-ONE-USER.
022200     READ USER-FILE
022300         AT END
022400             SET WS-USR-EOF TO TRUE
022500             GO TO 400-EXIT
022600     END-READ.
022700     IF TMSU-ACTIVE-FLAG = "Y"
022800         MOVE ZERO TO UR-ROLE-SLOT-SUB
022900         PERFORM 410-TEST-ONE-ROLE-SLOT
023000            THRU 410-EXIT
023100            VARYING UR-ROLE-SLOT-SUB FROM 1 BY 1
023200            UNTIL UR-ROLE-SLOT-SUB > TMSU-ROLE-COUNT
023300               OR TMSU-ROLE-CODE(UR-ROLE-SLOT-SUB) =
023400                        URQ-ROLE-CODE
023500         IF UR-ROLE-SLOT-SUB <= TMSU-ROLE-COUNT
023600             MOVE TMSU-USER-ID       TO FUF-USER-ID
023700             MOVE TMSU-USERNAME      TO FUF-USERNAME
023800             MOVE TMSU-FIRST-NAME    TO FUF-FIRST-NAME
023900             MOVE TMSU-LAST-NAME     TO FUF-LAST-NAME
024000             MOVE TMSU-DEPARTMENT-ID TO FUF-DEPARTMENT-ID
024100             WRITE FUF-USER-RECORD
024200             ADD 1 TO UR-EXTRACTED-COUNT
024300         END-IF
024400     END-IF.
024500 400-EXIT.
024600     EXIT.
024700*
024800 410-TEST-ONE-ROLE-SLOT.
024900     CONTINUE.
025000 410-EXIT.
025100     EXIT.
025200*
025300*-----------------------------------------------------------------
025400* NORMAL/ABNORMAL END OF RUN.
025500*-----------------------------------------------------------------
025600 900-FINISH.
025700     CLOSE ROLE-REQUEST-FILE
025800           USER-FILE
025900           ROLE-LIST-FILE
026000           FILTERED-USER-FILE.
026100     IF UR-ROLE-REQUESTED
026200         MOVE 2 TO WORK-MSG-CODE
026300     ELSE
026400         MOVE 3 TO WORK-MSG-CODE
026500     END-IF.
026600     DISPLAY MSG(1).
026700     DISPLAY MSG(WORK-MSG-CODE).
026800     DISPLAY "ROLES PUBLISHED   " UR-PUBLISHED-COUNT.
026900     DISPLAY "USERS EXTRACTED   " UR-EXTRACTED-COUNT.
027000     IF UR-RC-COMBINED-TEXT = SPACES
027100         DISPLAY "ROLE REQUEST RECORD WAS BLANK OR ABSENT"
027200     END-IF.
027300     GOBACK.
027400*
027500*END PROGRAM CAST.
