000100*-----------------------------------------------------------------
000200*    COBUS013 - NEW USER MASTER MAINTENANCE
000300*               READS ONE NEW-USER REQUEST (NAME/EMAIL/DEPT AND
000400*               A CLEARTEXT PASSWORD), COPIES THE OLD USER AND
000500*               PROJECT-ASSIGNMENT MASTERS THROUGH TO NEW
000600*               MASTERS, AND IF THE REQUESTED USERNAME IS NOT
000700*               ALREADY ON FILE, APPENDS THE NEW USER RECORD
000800*               (PASSWORD NEVER STORED IN THE CLEAR - SALTED AND
000900*               FOLDED TO A DIGEST FIRST) PLUS ONE NEW PROJECT
001000*               ASSIGNMENT PER CURRENTLY-DEFAULT PROJECT.
001100*-----------------------------------------------------------------
001200*
001300*--------------------PART OF MYTELCO PROJECT TIME APPLICATION----
001400*
001500*-----------------------------------------------------------------
001600*    CHANGE LOG
001700*-----------------------------------------------------------------
001800*    DATE-WRITTEN.  1990-02-12.
001900*    1990-02-12  RMH  REQ-0601  ORIGINAL PROGRAM - REPLACED THE   REQ-0601
002000*                               KEYPUNCH ADD-A-USER FORM WITH A
002100*                               NIGHTLY BATCH MAINTENANCE RUN.
002200*    1990-09-04  RMH  REQ-0633  USERNAME DUPLICATE CHECK ADDED -  REQ-0633
002300*                               PREVIOUSLY TWO REQUESTS FOR THE
002400*                               SAME NAME IN ONE NIGHT WOULD
002500*                               BOTH GO THROUGH.
002600*    1991-03-19  JKO  REQ-0665  PASSWORD NO LONGER CARRIED ONTO   REQ-0665
002700*                               THE NEW MASTER IN THE CLEAR -
002800*                               SALT + FOLDED DIGEST ONLY.
002900*    1993-07-22  JKO  REQ-0739  DEFAULT-PROJECT ASSIGNMENT ADDED  REQ-0739
003000*                               SO A NEW USER STARTS WITH THEIR
003100*                               STANDING PROJECT SET ALREADY ON
003200*                               FILE, NOT SET UP BY HAND NEXT
003300*                               MORNING.
003400*    1996-11-08  SLV  REQ-0849  DEFAULT-PROJECT LIST IS NOW       REQ-0849
003500*                               DE-DUPLICATED BEFORE ASSIGNING -
003600*                               A PROJECT FLAGGED DEFAULT ON
003700*                               SEVERAL EXISTING ROWS WAS
003800*                               OTHERWISE ASSIGNED MORE THAN
003900*                               ONCE.
004000*    1998-09-21  TWO  Y2K-0004  NO 2-DIGIT YEAR FIELD IN THIS     Y2K-0004
004100*                               PROGRAM - REVIEWED, Y2K CLEAN.
004200*    1999-02-15  TWO  Y2K-0004  REGRESSION RUN AGAINST THE 2000   Y2K-0004
004300*                               AND 2001 TEST CALENDARS - CLEAN.
004400*    2004-04-02  MAB  REQ-0947  RENUMBERED PARAGRAPH RANGES TO    REQ-0947
004500*                               MATCH SHOP STANDARD.
004600*-----------------------------------------------------------------
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.   COBUS013.
004900 AUTHOR.       R M HAYES.
005000 INSTALLATION. MYTELCO DATA CENTER.
005100 DATE-WRITTEN. 1990-02-12.
005200 DATE-COMPILED.
005300 SECURITY.     MYTELCO INTERNAL USE ONLY.
005400*
005500 EJECT
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-370.
005900 OBJECT-COMPUTER.  IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT NEW-USER-REQUEST-FILE ASSIGN TO TMSNURIN
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-REQ-FILE-STATUS.
006900     SELECT USER-FILE ASSIGN TO TMSUSRIN
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-USR-FILE-STATUS.
007200     SELECT PROJECT-ASSIGNMENT-FILE ASSIGN TO TMSASGIN
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-ASG-FILE-STATUS.
007500     SELECT NEW-USER-FILE ASSIGN TO TMSUSROT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-NUF-FILE-STATUS.
007800     SELECT NEW-ASSIGN-FILE ASSIGN TO TMSASGOT
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-NAF-FILE-STATUS.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  NEW-USER-REQUEST-FILE.
008600 01  NRQ-REQUEST-RECORD.
008700     05  NRQ-USERNAME              PIC X(20).
008800     05  NRQ-FIRST-NAME            PIC X(30).
008900     05  NRQ-LAST-NAME             PIC X(30).
009000     05  NRQ-EMAIL                 PIC X(60).
009100     05  NRQ-DEPARTMENT-ID         PIC 9(6).
009200     05  NRQ-PASSWORD-PLAIN        PIC X(20).
009300     05  FILLER                    PIC X(04).
009400*
009500 FD  USER-FILE.
009600 01  TMSU-USER-RECORD.
009700     05  TMSU-USER-ID              PIC 9(6).
009800     05  TMSU-USERNAME             PIC X(20).
009900     05  TMSU-FIRST-NAME           PIC X(30).
010000     05  TMSU-LAST-NAME            PIC X(30).
010100     05  TMSU-EMAIL                PIC X(60).
010200     05  TMSU-DEPARTMENT-ID        PIC 9(6).
010300     05  TMSU-ACTIVE-FLAG          PIC X(1).
010400     05  TMSU-DELETABLE-FLAG       PIC X(1).
010500     05  TMSU-ROLE-COUNT           PIC 9(2).
010600     05  TMSU-ROLE-CODE OCCURS 10 TIMES
010700                                   PIC X(4).
010800     05  TMSU-PASSWORD-SALT        PIC 9(4).
010900     05  TMSU-PASSWORD-DIGEST      PIC 9(9).
011000     05  FILLER                    PIC X(04).
011100*
011200 FD  PROJECT-ASSIGNMENT-FILE.
011300 01  TMSA-ASSIGN-RECORD.
011400     05  TMSA-ASSIGNMENT-ID        PIC 9(6).
011500     05  TMSA-USER-ID              PIC 9(6).
011600     05  TMSA-PROJECT-ID           PIC 9(6).
011700     05  TMSA-PROJECT-ACTIVE-FLAG  PIC X(1).
011800     05  TMSA-DATE-START           PIC 9(8).
011900     05  TMSA-DATE-END             PIC 9(8).
012000     05  TMSA-BOOKED-HOURS         PIC S9(5)V9(2).
012100     05  TMSA-DEFAULT-PROJ-FLAG    PIC X(1).
012200     05  FILLER                    PIC X(07).
012300*
012400 FD  NEW-USER-FILE.
012500 01  NUF-USER-RECORD.
012600     05  NUF-USER-ID               PIC 9(6).
012700     05  NUF-USERNAME              PIC X(20).
012800     05  NUF-FIRST-NAME            PIC X(30).
012900     05  NUF-LAST-NAME             PIC X(30).
013000     05  NUF-EMAIL                 PIC X(60).
013100     05  NUF-DEPARTMENT-ID         PIC 9(6).
013200     05  NUF-ACTIVE-FLAG           PIC X(1).
013300     05  NUF-DELETABLE-FLAG        PIC X(1).
013400     05  NUF-ROLE-COUNT            PIC 9(2).
013500     05  NUF-ROLE-CODE OCCURS 10 TIMES
013600                                   PIC X(4).
013700     05  NUF-PASSWORD-SALT         PIC 9(4).
013800     05  NUF-PASSWORD-DIGEST       PIC 9(9).
013900     05  FILLER                    PIC X(04).
014000*
014100 FD  NEW-ASSIGN-FILE.
014200 01  NAF-ASSIGN-RECORD.
014300     05  NAF-ASSIGNMENT-ID         PIC 9(6).
014400     05  NAF-USER-ID               PIC 9(6).
014500     05  NAF-PROJECT-ID            PIC 9(6).
014600     05  NAF-PROJECT-ACTIVE-FLAG   PIC X(1).
014700     05  NAF-DATE-START            PIC 9(8).
014800     05  NAF-DATE-END              PIC 9(8).
014900     05  NAF-BOOKED-HOURS          PIC S9(5)V9(2).
015000     05  NAF-DEFAULT-PROJ-FLAG     PIC X(1).
015100     05  FILLER                    PIC X(07).
015200*
015300 WORKING-STORAGE SECTION.
015400*
015500 01  WS-FILE-STATUSES.
015600     05  WS-REQ-FILE-STATUS        PIC X(2) VALUE "00".
015700         88  WS-REQ-OK                       VALUE "00".
015800         88  WS-REQ-EOF                       VALUE "10".
015900     05  WS-USR-FILE-STATUS        PIC X(2) VALUE "00".
016000         88  WS-USR-EOF                       VALUE "10".
016100     05  WS-ASG-FILE-STATUS        PIC X(2) VALUE "00".
016200         88  WS-ASG-EOF                       VALUE "10".
016300     05  WS-NUF-FILE-STATUS        PIC X(2) VALUE "00".
016400     05  WS-NAF-FILE-STATUS        PIC X(2) VALUE "00".
016500     05  FILLER                    PIC X(02).
016600*
016700 01  SWITCHES.
016800     03  ERROR-SWITCH              PIC X VALUE SPACE.
016900         88  ERRORS                          VALUE "Y".
017000     03  NU-DUPLICATE-SWITCH       PIC X VALUE "N".
017100         88  NU-IS-DUPLICATE                  VALUE "Y".
017200     03  FILLER                    PIC X(02).
017300*
017400 77  SWITCH-OFF                    PIC X VALUE "N".
017500*
017600*    ** message table - same layout idiom the shop uses on
017700*    ** every CICS screen pgm, reused here for batch RC msgs.
017800 01  MESSAGE-TABLE.
017900     03  FILLER  PIC X(30) VALUE "I-RECORD ADDED               ".
018000     03  FILLER  PIC X(30) VALUE "E-REQUEST FILE EMPTY         ".
018100     03  FILLER  PIC X(30) VALUE "P-USERNAME ALREADY ON FILE   ".
018200*
018300 01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.
018400     03  MSG OCCURS 3 TIMES.
018500         05  FILLER                PIC X(30).
018600*
018700 77  WORK-MSG-CODE                 PIC 99 COMP.
018800*
018900 01  NU-LIMITS.
019000     05  NU-HIGH-USER-ID           PIC 9(6) VALUE ZERO.
019100     05  NU-HIGH-ASSIGN-ID         PIC 9(6) VALUE ZERO.
019200     05  NU-MAX-DEFAULT-PROJ       PIC S9(4) COMP VALUE +200.
019300     05  NU-DEFAULT-PROJ-COUNT     PIC S9(4) COMP VALUE +0.
019400     05  NU-DEFAULT-PROJ-SUB       PIC S9(4) COMP VALUE +0.
019500     05  NU-FOLD-SUB               PIC S9(2) COMP VALUE +0.
019600     05  FILLER                    PIC X(02).
019700*
019800*    ** distinct list of project-ids currently flagged as a
019900*    ** default project on at least one existing assignment -
020000*    ** de-duplicated as the old assignment master is copied.
020100 01  NU-DEFAULT-PROJ-TABLE.
020200     05  NU-DEFAULT-PROJ-ENTRY OCCURS 200 TIMES
020300                                   PIC 9(6).
020400     05  FILLER                    PIC X(02).
020500*
020600*    ** new password's salt+digest, with a folded-byte view of
020700*    ** the cleartext password used to build the digest - the
020800*    ** shop's homegrown one-way fold, not a real cipher.
020900 01  NU-PASSWORD-WORK.
021000     05  NU-SALT                   PIC 9(4).
021100     05  NU-DIGEST                 PIC 9(9).
021200     05  NU-TIME-OF-DAY            PIC 9(8).
021300     05  FILLER                    PIC X(02).
021400 01  NU-PASSWORD-TEXT-AREA.
021500     05  NU-PASSWORD-TEXT          PIC X(20).
021600 01  NU-PASSWORD-FOLD-RED REDEFINES NU-PASSWORD-TEXT-AREA.
021700     05  NU-PW-CHUNK OCCURS 5 TIMES
021800                                   PIC S9(8) COMP.
021900 77  NU-DIGEST-ACCUM               PIC S9(9) COMP VALUE +0.
022000 77  NU-DIGEST-SALTED              PIC S9(9) COMP VALUE +0.
022100 77  NU-DIGEST-QUOTIENT            PIC S9(9) COMP VALUE +0.
022200*
022300*    ** combined dept/active view of the brand-new user's
022400*    ** starting status, just for the completion DISPLAY line.
022500 01  NU-NEW-USER-STATUS.
022600     05  NU-NUS-USER-ID            PIC 9(6).
022700     05  NU-NUS-ACTIVE-FLAG        PIC X(1).
022800 01  NU-NEW-USER-STATUS-RED REDEFINES NU-NEW-USER-STATUS.
022900     05  NU-NUS-COMBINED-TEXT      PIC X(07).
023000*
023100 EJECT
023200*-----------------------------------------------------------------
023300* PROCEDURE DIVISION.
023400*-----------------------------------------------------------------
023500 PROCEDURE DIVISION.
023600*
023700 100-MAIN-LINE.
023800     OPEN INPUT  NEW-USER-REQUEST-FILE
023900                 USER-FILE
024000                 PROJECT-ASSIGNMENT-FILE.
024100     OPEN OUTPUT NEW-USER-FILE
024200                 NEW-ASSIGN-FILE.
024300     PERFORM 200-READ-REQUEST
024400        THRU 200-EXIT.
024500     IF NOT ERRORS
024600         PERFORM 300-COPY-ONE-OLD-USER
024700            THRU 300-EXIT
024800            UNTIL WS-USR-EOF
024900         PERFORM 400-COPY-ONE-OLD-ASSIGNMENT
025000            THRU 400-EXIT
025100            UNTIL WS-ASG-EOF
025200         IF NOT NU-IS-DUPLICATE
025300             PERFORM 500-BUILD-AND-WRITE-NEW-USER
025400                THRU 500-EXIT
025500             PERFORM 600-ASSIGN-DEFAULT-PROJECTS
025600                THRU 600-EXIT
025700                VARYING NU-DEFAULT-PROJ-SUB FROM 1 BY 1
025800                UNTIL NU-DEFAULT-PROJ-SUB > NU-DEFAULT-PROJ-COUNT
025900         ELSE
026000             MOVE 3 TO WORK-MSG-CODE
026100         END-IF
026200     END-IF.
026300     GO TO 900-FINISH.
026400*
026500 200-READ-REQUEST.
026600     READ NEW-USER-REQUEST-FILE
026700         AT END
026800             MOVE "Y" TO ERROR-SWITCH
026900             MOVE 2   TO WORK-MSG-CODE
027000             GO TO 200-EXIT
027100     END-READ.
027200 200-EXIT.
027300     EXIT.
027400*
027500*-----------------------------------------------------------------
027600* COPIES ONE OLD USER RECORD THROUGH TO THE NEW MASTER UNCHANGED
027700* AND WATCHES FOR A USERNAME COLLISION AND THE HIGHEST USER-ID
027800* SEEN SO FAR.
027900*-----------------------------------------------------------------
028000 300-COPY-ONE-OLD-USER.
028100     READ USER-FILE
028200         AT END
028300             SET WS-USR-EOF TO TRUE
028400             GO TO 300-EXIT
028500     END-READ.
028600     IF TMSU-USERNAME = NRQ-USERNAME
028700         SET NU-IS-DUPLICATE TO TRUE
028800     END-IF.
028900     IF TMSU-USER-ID > NU-HIGH-USER-ID
029000         MOVE TMSU-USER-ID TO NU-HIGH-USER-ID
029100     END-IF.
029200     MOVE TMSU-USER-ID         TO NUF-USER-ID.
029300     MOVE TMSU-USERNAME        TO NUF-USERNAME.
029400     MOVE TMSU-FIRST-NAME      TO NUF-FIRST-NAME.
029500     MOVE TMSU-LAST-NAME       TO NUF-LAST-NAME.
029600     MOVE TMSU-EMAIL           TO NUF-EMAIL.
029700     MOVE TMSU-DEPARTMENT-ID   TO NUF-DEPARTMENT-ID.
029800     MOVE TMSU-ACTIVE-FLAG     TO NUF-ACTIVE-FLAG.
029900     MOVE TMSU-DELETABLE-FLAG  TO NUF-DELETABLE-FLAG.
030000     MOVE TMSU-ROLE-COUNT      TO NUF-ROLE-COUNT.
030100     MOVE TMSU-ROLE-CODE(1)    TO NUF-ROLE-CODE(1).
030200     MOVE TMSU-ROLE-CODE(2)    TO NUF-ROLE-CODE(2).
030300     MOVE TMSU-ROLE-CODE(3)    TO NUF-ROLE-CODE(3).
030400     MOVE TMSU-ROLE-CODE(4)    TO NUF-ROLE-CODE(4).
030500     MOVE TMSU-ROLE-CODE(5)    TO NUF-ROLE-CODE(5).
030600     MOVE TMSU-ROLE-CODE(6)    TO NUF-ROLE-CODE(6).
030700     MOVE TMSU-ROLE-CODE(7)    TO NUF-ROLE-CODE(7).
030800     MOVE TMSU-ROLE-CODE(8)    TO NUF-ROLE-CODE(8).
030900     MOVE TMSU-ROLE-CODE(9)    TO NUF-ROLE-CODE(9).
031000     MOVE TMSU-ROLE-CODE(10)   TO NUF-ROLE-CODE(10).
031100     MOVE TMSU-PASSWORD-SALT   TO NUF-PASSWORD-SALT.
031200     MOVE TMSU-PASSWORD-DIGEST TO NUF-PASSWORD-DIGEST.
031300     WRITE NUF-USER-RECORD.
031400 300-EXIT.
031500     EXIT.
031600*
031700*-----------------------------------------------------------------
031800* COPIES ONE OLD ASSIGNMENT RECORD THROUGH TO THE NEW MASTER
031900* UNCHANGED, WATCHES THE HIGHEST ASSIGNMENT-ID SEEN SO FAR, AND
032000* ADDS THE PROJECT-ID TO THE DISTINCT DEFAULT-PROJECT LIST WHEN
032100* THE ROW IS FLAGGED DEFAULT AND NOT ALREADY IN THE LIST.
032200*-----------------------------------------------------------------
032300 400-COPY-ONE-OLD-ASSIGNMENT.
032400     READ PROJECT-ASSIGNMENT-FILE
032500         AT END
032600             SET WS-ASG-EOF TO TRUE
032700             GO TO 400-EXIT
032800     END-READ.
032900     IF TMSA-ASSIGNMENT-ID > NU-HIGH-ASSIGN-ID
033000         MOVE TMSA-ASSIGNMENT-ID TO NU-HIGH-ASSIGN-ID
033100     END-IF.
033200     IF TMSA-DEFAULT-PROJ-FLAG = "Y"
033300         PERFORM 450-ADD-DEFAULT-PROJECT
033400            THRU 450-EXIT
033500     END-IF.
033600     MOVE TMSA-ASSIGNMENT-ID       TO NAF-ASSIGNMENT-ID.
033700     MOVE TMSA-USER-ID             TO NAF-USER-ID.
033800     MOVE TMSA-PROJECT-ID          TO NAF-PROJECT-ID.
033900     MOVE TMSA-PROJECT-ACTIVE-FLAG TO NAF-PROJECT-ACTIVE-FLAG.
034000     MOVE TMSA-DATE-START          TO NAF-DATE-START.
034100     MOVE TMSA-DATE-END            TO NAF-DATE-END.
034200     MOVE TMSA-BOOKED-HOURS        TO NAF-BOOKED-HOURS.
034300     MOVE TMSA-DEFAULT-PROJ-FLAG   TO NAF-DEFAULT-PROJ-FLAG.
034400     WRITE NAF-ASSIGN-RECORD.
034500 400-EXIT.
034600     EXIT.
034700*
034800 450-ADD-DEFAULT-PROJECT.
034900     MOVE 0 TO NU-DEFAULT-PROJ-SUB.
035000     PERFORM 460-SEARCH-DEFAULT-PROJECT
035100        THRU 460-EXIT
035200        VARYING NU-DEFAULT-PROJ-SUB FROM 1 BY 1
035300        UNTIL NU-DEFAULT-PROJ-SUB > NU-DEFAULT-PROJ-COUNT
035400           OR NU-DEFAULT-PROJ-ENTRY(NU-DEFAULT-PROJ-SUB)
035500                 = TMSA-PROJECT-ID.
035600     IF NU-DEFAULT-PROJ-SUB > NU-DEFAULT-PROJ-COUNT
035700             AND NU-DEFAULT-PROJ-COUNT < NU-MAX-DEFAULT-PROJ
035800         ADD 1 TO NU-DEFAULT-PROJ-COUNT
035900         MOVE TMSA-PROJECT-ID TO
036000                   NU-DEFAULT-PROJ-ENTRY(NU-DEFAULT-PROJ-COUNT)
036100     END-IF.
036200 450-EXIT.
036300     EXIT.
036400*
036500 460-SEARCH-DEFAULT-PROJECT.
036600     CONTINUE.
036700 460-EXIT.
036800     EXIT.
036900*
037000*-----------------------------------------------------------------
037100* BUILDS AND WRITES THE NEW USER RECORD - SALT DRAWN FROM THE
037200* TIME OF DAY, DIGEST FOLDED FROM THE CLEARTEXT PASSWORD BYTES
037300* COMBINED WITH THE SALT. THE CLEARTEXT NEVER REACHES THE FILE.
037400*-----------------------------------------------------------------
037500 500-BUILD-AND-WRITE-NEW-USER.
037600     ADD 1 TO NU-HIGH-USER-ID.
037700     ACCEPT NU-TIME-OF-DAY FROM TIME.
037800     DIVIDE NU-TIME-OF-DAY BY 10000 GIVING NU-DIGEST-QUOTIENT
037900         REMAINDER NU-SALT.
038000     MOVE NRQ-PASSWORD-PLAIN TO NU-PASSWORD-TEXT.
038100     MOVE 0 TO NU-DIGEST-ACCUM.
038200     PERFORM 550-FOLD-ONE-CHUNK
038300        THRU 550-EXIT
038400        VARYING NU-FOLD-SUB FROM 1 BY 1
038500        UNTIL NU-FOLD-SUB > 5.
038600     IF NU-DIGEST-ACCUM < 0
038700         MULTIPLY NU-DIGEST-ACCUM BY -1 GIVING NU-DIGEST-ACCUM
038800     END-IF.
038900     MULTIPLY NU-SALT BY 7919 GIVING NU-DIGEST-SALTED.
039000     ADD NU-DIGEST-SALTED TO NU-DIGEST-ACCUM.
039100     DIVIDE NU-DIGEST-ACCUM BY 99999937
039200         GIVING NU-DIGEST-QUOTIENT REMAINDER NU-DIGEST-ACCUM.
039300     MOVE NU-DIGEST-ACCUM       TO NU-DIGEST.
039400     MOVE NU-HIGH-USER-ID       TO NUF-USER-ID.
039500     MOVE NRQ-USERNAME         TO NUF-USERNAME.
039600     MOVE NRQ-FIRST-NAME       TO NUF-FIRST-NAME.
039700     MOVE NRQ-LAST-NAME        TO NUF-LAST-NAME.
039800     MOVE NRQ-EMAIL            TO NUF-EMAIL.
039900     MOVE NRQ-DEPARTMENT-ID    TO NUF-DEPARTMENT-ID.
040000     MOVE "Y"                  TO NUF-ACTIVE-FLAG.
040100     MOVE "Y"                  TO NUF-DELETABLE-FLAG.
040200     MOVE 0                    TO NUF-ROLE-COUNT.
040300     MOVE SPACES               TO NUF-ROLE-CODE(1).
040400     MOVE NU-SALT              TO NUF-PASSWORD-SALT.
040500     MOVE NU-DIGEST            TO NUF-PASSWORD-DIGEST.
040600     WRITE NUF-USER-RECORD.
040700     MOVE NU-HIGH-USER-ID      TO NU-NUS-USER-ID.
040800     MOVE "Y"                  TO NU-NUS-ACTIVE-FLAG.
040900     MOVE 1                    TO WORK-MSG-CODE.
041000 500-EXIT.
041100     EXIT.
041200*
041300 550-FOLD-ONE-CHUNK.
041400     ADD NU-PW-CHUNK(NU-FOLD-SUB) TO NU-DIGEST-ACCUM.
041500 550-EXIT.
041600     EXIT.
041700*
041800*-----------------------------------------------------------------
041900* APPENDS ONE NEW, OPEN-ENDED ASSIGNMENT TO THE NEW USER FOR
042000* EACH DISTINCT DEFAULT PROJECT FOUND WHILE COPYING THE OLD
042100* ASSIGNMENT MASTER.
042200*-----------------------------------------------------------------
042300 600-ASSIGN-DEFAULT-PROJECTS.
042400     ADD 1 TO NU-HIGH-ASSIGN-ID.
042500     MOVE NU-HIGH-ASSIGN-ID    TO NAF-ASSIGNMENT-ID.
042600     MOVE NU-HIGH-USER-ID      TO NAF-USER-ID.
042700     MOVE NU-DEFAULT-PROJ-ENTRY(NU-DEFAULT-PROJ-SUB)
042800                               TO NAF-PROJECT-ID.
042900     MOVE "Y"                  TO NAF-PROJECT-ACTIVE-FLAG.
043000     MOVE 0                    TO NAF-DATE-START.
043100     MOVE 0                    TO NAF-DATE-END.
043200     MOVE 0                    TO NAF-BOOKED-HOURS.
043300     MOVE "Y"                  TO NAF-DEFAULT-PROJ-FLAG.
043400     WRITE NAF-ASSIGN-RECORD.
043500 600-EXIT.
043600     EXIT.
043700*
043800*-----------------------------------------------------------------
043900* NORMAL/ABNORMAL END OF RUN.
044000*-----------------------------------------------------------------
044100 900-FINISH.
044200     CLOSE NEW-USER-REQUEST-FILE
044300           USER-FILE
044400           PROJECT-ASSIGNMENT-FILE
044500           NEW-USER-FILE
044600           NEW-ASSIGN-FILE.
044700     DISPLAY MSG(WORK-MSG-CODE).
044800     IF NOT ERRORS AND NOT NU-IS-DUPLICATE
044900         DISPLAY NU-NUS-COMBINED-TEXT
045000     END-IF.
045100     GOBACK.
045200*
045300*END PROGRAM CAST.
