000100*-----------------------------------------------------------------
000200*    COBUS012 - USER AND DEPARTMENT DELETABILITY CHECK
000300*               READS A STREAM OF DELETE-CANDIDATE REQUESTS, ONE
000400*               PER LINE, EACH EITHER A USER-ID OR A DEPARTMENT-
000500*               ID, AND WRITES BACK ONE RESULT RECORD PER REQUEST
000600*               CARRYING A Y/N DELETABLE FLAG.
000700*
000800*               A USER IS DELETABLE WHEN THE TOTAL BOOKED HOURS
000900*               ACROSS ALL OF THEIR ASSIGNMENTS (ACTIVE OR NOT)
001000*               IS ZERO. A DEPARTMENT IS DELETABLE WHEN IT
001100*               CURRENTLY HAS NO USERS.
001200*-----------------------------------------------------------------
001300*
001400*--------------------PART OF MYTELCO PROJECT TIME APPLICATION----
001500*
001600*-----------------------------------------------------------------
001700*    CHANGE LOG
001800*-----------------------------------------------------------------
001900*    DATE-WRITTEN.  1989-03-20.
002000*    1989-03-20  DKP  REQ-0518  ORIGINAL PROGRAM - REPLACED THE   REQ-0518
002100*                               MANUAL "CAN I DELETE THIS"
002200*                               LOOKUP AGAINST THE BOOKING
002300*                               LEDGER.
002400*    1990-01-09  RMH  REQ-0561  DEPARTMENT DELETABILITY CHECK     REQ-0561
002500*                               ADDED ALONGSIDE THE USER CHECK.
002600*    1991-12-02  JKO  REQ-0659  BOOKED-HOURS NOW SUMMED ACROSS    REQ-0659
002700*                               BOTH ACTIVE AND INACTIVE
002800*                               ASSIGNMENTS - PREVIOUSLY ONLY
002900*                               ACTIVE ONES WERE COUNTED, WHICH
003000*                               LET A USER WITH OLD BOOKED TIME
003100*                               BE DELETED IN ERROR.
003200*    1994-05-11  SLV  REQ-0775  REQUEST FILE NOW ACCEPTS MIXED    REQ-0775
003300*                               USER/DEPARTMENT REQUESTS IN ONE
003400*                               RUN (WAS SEPARATE JOBS).
003500*    1998-09-15  TWO  Y2K-0004  NO DATE FIELDS IN THIS PROGRAM -  Y2K-0004
003600*                               REVIEWED AND CONFIRMED Y2K CLEAN.
003700*    1999-02-08  TWO  Y2K-0004  REGRESSION RUN AGAINST THE 2000   Y2K-0004
003800*                               AND 2001 TEST CALENDARS - CLEAN.
003900*    2003-08-19  MAB  REQ-0934  RENUMBERED PARAGRAPH RANGES TO    REQ-0934
004000*                               MATCH SHOP STANDARD.
004100*-----------------------------------------------------------------
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.   COBUS012.
004400 AUTHOR.       D K PRATT.
004500 INSTALLATION. MYTELCO DATA CENTER.
004600 DATE-WRITTEN. 1989-03-20.
004700 DATE-COMPILED.
004800 SECURITY.     MYTELCO INTERNAL USE ONLY.
004900*
005000 EJECT
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-370.
005400 OBJECT-COMPUTER.  IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT DELETE-REQUEST-FILE ASSIGN TO TMSDELIN
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-REQ-FILE-STATUS.
006400     SELECT USER-FILE ASSIGN TO TMSUSRIN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-USR-FILE-STATUS.
006700     SELECT PROJECT-ASSIGNMENT-FILE ASSIGN TO TMSASGIN
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-ASG-FILE-STATUS.
007000     SELECT DEPARTMENT-FILE ASSIGN TO TMSDEPIN
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-DEP-FILE-STATUS.
007300     SELECT DELETE-RESULT-FILE ASSIGN TO TMSDELOT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-RES-FILE-STATUS.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  DELETE-REQUEST-FILE.
008100 01  DRQ-REQUEST-RECORD.
008200     05  DRQ-REQUEST-TYPE          PIC X(1).
008300         88  DRQ-IS-USER-REQUEST              VALUE "U".
008400         88  DRQ-IS-DEPT-REQUEST              VALUE "D".
008500     05  DRQ-REQUEST-ID            PIC 9(6).
008600     05  FILLER                    PIC X(03).
008700*
008800 FD  USER-FILE.
008900 01  TMSU-USER-RECORD.
009000     05  TMSU-USER-ID              PIC 9(6).
009100     05  TMSU-USERNAME             PIC X(20).
009200     05  TMSU-FIRST-NAME           PIC X(30).
009300     05  TMSU-LAST-NAME            PIC X(30).
009400     05  TMSU-EMAIL                PIC X(60).
009500     05  TMSU-DEPARTMENT-ID        PIC 9(6).
009600     05  TMSU-ACTIVE-FLAG          PIC X(1).
009700     05  TMSU-DELETABLE-FLAG       PIC X(1).
009800     05  TMSU-ROLE-COUNT           PIC 9(2).
009900     05  TMSU-ROLE-CODE OCCURS 10 TIMES
010000                                   PIC X(4).
010100     05  FILLER                    PIC X(04).
010200*
010300 FD  PROJECT-ASSIGNMENT-FILE.
010400 01  TMSA-ASSIGN-RECORD.
010500     05  TMSA-ASSIGNMENT-ID        PIC 9(6).
010600     05  TMSA-USER-ID              PIC 9(6).
010700     05  TMSA-PROJECT-ID           PIC 9(6).
010800     05  TMSA-PROJECT-ACTIVE-FLAG  PIC X(1).
010900     05  TMSA-DATE-START           PIC 9(8).
011000     05  TMSA-DATE-END             PIC 9(8).
011100     05  TMSA-BOOKED-HOURS         PIC S9(5)V9(2).
011200     05  TMSA-DEFAULT-PROJ-FLAG    PIC X(1).
011300     05  FILLER                    PIC X(07).
011400*
011500 FD  DEPARTMENT-FILE.
011600 01  TMDP-DEPT-RECORD.
011700     05  TMDP-DEPARTMENT-ID        PIC 9(6).
011800     05  TMDP-DEPARTMENT-NAME      PIC X(40).
011900     05  TMDP-DEPARTMENT-CODE      PIC X(10).
012000     05  TMDP-USER-COUNT           PIC 9(4).
012100     05  TMDP-DELETABLE-FLAG       PIC X(1).
012200     05  FILLER                    PIC X(09).
012300*
012400 FD  DELETE-RESULT-FILE.
012500 01  DRS-RESULT-RECORD.
012600     05  DRS-REQUEST-TYPE          PIC X(1).
012700     05  DRS-REQUEST-ID            PIC 9(6).
012800     05  DRS-FOUND-FLAG            PIC X(1).
012900     05  DRS-DELETABLE-FLAG        PIC X(1).
013000     05  FILLER                    PIC X(30).
013100*
013200 WORKING-STORAGE SECTION.
013300*
013400 01  WS-FILE-STATUSES.
013500     05  WS-REQ-FILE-STATUS        PIC X(2) VALUE "00".
013600         88  WS-REQ-OK                       VALUE "00".
013700         88  WS-REQ-EOF                       VALUE "10".
013800     05  WS-USR-FILE-STATUS        PIC X(2) VALUE "00".
013900         88  WS-USR-EOF                       VALUE "10".
014000     05  WS-ASG-FILE-STATUS        PIC X(2) VALUE "00".
014100         88  WS-ASG-EOF                       VALUE "10".
014200     05  WS-DEP-FILE-STATUS        PIC X(2) VALUE "00".
014300         88  WS-DEP-EOF                       VALUE "10".
014400     05  WS-RES-FILE-STATUS        PIC X(2) VALUE "00".
014500     05  FILLER                    PIC X(02).
014600*
014700 01  SWITCHES.
014800     03  ERROR-SWITCH              PIC X VALUE SPACE.
014900         88  ERRORS                          VALUE "Y".
015000     03  FILLER                    PIC X(02).
015100*
015200 77  SWITCH-OFF                    PIC X VALUE "N".
015300*
015400*    ** message table - same layout idiom the shop uses on
015500*    ** every CICS screen pgm, reused here for batch RC msgs.
015600 01  MESSAGE-TABLE.
015700     03  FILLER  PIC X(30) VALUE "I-DELETABILITY RUN COMPLETE  ".
015800     03  FILLER  PIC X(30) VALUE "E-REQUEST FILE EMPTY         ".
015900     03  FILLER  PIC X(30) VALUE "P-ID NOT FOUND ON MASTER     ".
016000*
016100 01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.
016200     03  MSG OCCURS 3 TIMES.
016300         05  FILLER                PIC X(30).
016400*
016500 77  WORK-MSG-CODE                 PIC 99 COMP.
016600*
016700 01  UD-LIMITS.
016800     05  UD-MAX-USERS              PIC S9(4) COMP VALUE +2000.
016900     05  UD-USER-COUNT             PIC S9(4) COMP VALUE +0.
017000     05  UD-MAX-DEPTS              PIC S9(4) COMP VALUE +500.
017100     05  UD-DEPT-COUNT             PIC S9(4) COMP VALUE +0.
017200     05  UD-REQUEST-COUNT          PIC S9(5) COMP VALUE +0.
017300     05  UD-ASSIGN-SUB             PIC S9(5) COMP VALUE +0.
017400     05  FILLER                    PIC X(02).
017500*
017600*    ** user master table - loaded once; this program only
017700*    ** needs the key, but carries the full master row inline
017800*    ** per the shop's no-copybook habit.
017900 01  UD-USER-TABLE.
018000     05  UD-USER-ENTRY OCCURS 1 TO 2000 TIMES
018100                       DEPENDING ON UD-USER-COUNT
018200                       ASCENDING KEY IS UD-UT-USER-ID
018300                       INDEXED BY UD-USER-IX.
018400         07  UD-UT-USER-ID         PIC 9(6).
018500         07  FILLER                PIC X(01).
018600*
018700*    ** department master table - loaded once, searched per
018800*    ** "D" request.
018900 01  UD-DEPT-TABLE.
019000     05  UD-DEPT-ENTRY OCCURS 1 TO 500 TIMES
019100                       DEPENDING ON UD-DEPT-COUNT
019200                       ASCENDING KEY IS UD-DT-DEPARTMENT-ID
019300                       INDEXED BY UD-DEPT-IX.
019400         07  UD-DT-DEPARTMENT-ID   PIC 9(6).
019500         07  UD-DT-USER-COUNT      PIC 9(4).
019600         07  FILLER                PIC X(01).
019700*
019800*    ** assignment table - loaded once, since PROJECT-ASSIGNMENT
019900*    ** -FILE is a plain sequential file and cannot be rewound
020000*    ** and rescanned once per request; every "U" request scans
020100*    ** this table instead of the file directly.
020200 01  UD-ASSIGN-TABLE.
020300     05  UD-MAX-ASSIGNS           PIC S9(5) COMP VALUE +20000.
020400     05  UD-ASSIGN-COUNT          PIC S9(5) COMP VALUE +0.
020500     05  FILLER                   PIC X(02).
020600 01  UD-ASSIGN-ENTRIES.
020700     05  UD-ASSIGN-ENTRY OCCURS 1 TO 20000 TIMES
020800                       DEPENDING ON UD-ASSIGN-COUNT
020900                       INDEXED BY UD-ASSIGN-IX.
021000         07  UD-AE-USER-ID         PIC 9(6).
021100         07  UD-AE-BOOKED-HOURS    PIC S9(5)V9(2).
021200         07  FILLER                PIC X(01).
021300*
021400*    ** running booked-hours accumulator for the user currently
021500*    ** being checked, with a zoned/signed alternate view used
021600*    ** only for the DISPLAY diagnostic at end of run.
021700 01  UD-HOURS-WORK-AREA.
021800     05  UD-HOURS-TOTAL            PIC S9(7)V9(2) COMP-3
021900                                   VALUE +0.
022000 01  UD-HOURS-WORK-RED REDEFINES UD-HOURS-WORK-AREA.
022100     05  UD-HOURS-TOTAL-DISPLAY    PIC S9(7)V9(2).
022200*
022300*    ** one result record's key/flag pair, with a combined view
022400*    ** used to test "nothing found" in a single compare.
022500 01  UD-RESULT-WORK.
022600     05  UD-RW-FOUND-FLAG          PIC X(1).
022700     05  UD-RW-DELETABLE-FLAG      PIC X(1).
022800 01  UD-RESULT-WORK-RED REDEFINES UD-RESULT-WORK.
022900     05  UD-RW-COMBINED-TEXT       PIC X(02).
023000*
023100 EJECT
023200*-----------------------------------------------------------------
023300* PROCEDURE DIVISION.
023400*-----------------------------------------------------------------
023500 PROCEDURE DIVISION.
023600*
023700 100-MAIN-LINE.
023800     OPEN INPUT  DELETE-REQUEST-FILE
023900                 USER-FILE
024000                 PROJECT-ASSIGNMENT-FILE
024100                 DEPARTMENT-FILE.
024200     OPEN OUTPUT DELETE-RESULT-FILE.
024300     PERFORM 300-LOAD-USER-TABLE
024400        THRU 300-EXIT.
024500     PERFORM 310-LOAD-DEPT-TABLE
024600        THRU 310-EXIT.
024700     PERFORM 320-LOAD-ASSIGN-TABLE
024800        THRU 320-EXIT.
024900     PERFORM 200-READ-REQUEST
025000        THRU 200-EXIT.
025100     IF WS-REQ-EOF
025200         MOVE "Y" TO ERROR-SWITCH
025300         MOVE 2   TO WORK-MSG-CODE
025400     ELSE
025500         PERFORM 400-PROCESS-ONE-REQUEST
025600            THRU 400-EXIT
025700            UNTIL WS-REQ-EOF
025800     END-IF.
025900     GO TO 900-FINISH.
026000*
026100 200-READ-REQUEST.
026200     READ DELETE-REQUEST-FILE
026300         AT END
026400             SET WS-REQ-EOF TO TRUE
026500             GO TO 200-EXIT
026600     END-READ.
026700 200-EXIT.
026800     EXIT.
026900*
027000*-----------------------------------------------------------------
027100* LOADS THE USER MASTER KEY LIST, ASCENDING ON USER-ID AS
027200* MAINTAINED BY THE UPSTREAM EXTRACT JOB.
027300*-----------------------------------------------------------------
027400 300-LOAD-USER-TABLE.
027500     READ USER-FILE
027600         AT END
027700             SET WS-USR-EOF TO TRUE
027800             GO TO 300-EXIT
027900     END-READ.
028000     IF UD-USER-COUNT < UD-MAX-USERS
028100         ADD 1 TO UD-USER-COUNT
028200         MOVE TMSU-USER-ID TO UD-UT-USER-ID(UD-USER-COUNT)
028300     END-IF.
028400     GO TO 300-LOAD-USER-TABLE.
028500 300-EXIT.
028600     EXIT.
028700*
028800*-----------------------------------------------------------------
028900* LOADS THE DEPARTMENT MASTER, ASCENDING ON DEPARTMENT-ID.
029000*-----------------------------------------------------------------
029100 310-LOAD-DEPT-TABLE.
029200     READ DEPARTMENT-FILE
029300         AT END
029400             SET WS-DEP-EOF TO TRUE
029500             GO TO 310-EXIT
029600     END-READ.
029700     IF UD-DEPT-COUNT < UD-MAX-DEPTS
029800         ADD 1 TO UD-DEPT-COUNT
029900         MOVE TMDP-DEPARTMENT-ID TO
030000                                 UD-DT-DEPARTMENT-ID(UD-DEPT-COUNT)
030100         MOVE TMDP-USER-COUNT    TO
030200                                 UD-DT-USER-COUNT(UD-DEPT-COUNT)
030300     END-IF.
030400     GO TO 310-LOAD-DEPT-TABLE.
030500 310-EXIT.
030600     EXIT.
030700*
030800*-----------------------------------------------------------------
030900* LOADS EVERY PROJECT-ASSIGNMENT RECORD ON FILE INTO A FLAT
031000* TABLE (USER-ID / BOOKED-HOURS ONLY) SO EACH "U" REQUEST CAN
031100* RE-SCAN IT WITHOUT REWINDING THE SOURCE FILE.
031200*-----------------------------------------------------------------
031300 320-LOAD-ASSIGN-TABLE.
031400     READ PROJECT-ASSIGNMENT-FILE
031500         AT END
031600             SET WS-ASG-EOF TO TRUE
031700             GO TO 320-EXIT
031800     END-READ.
031900     IF UD-ASSIGN-COUNT < UD-MAX-ASSIGNS
032000         ADD 1 TO UD-ASSIGN-COUNT
032100         MOVE TMSA-USER-ID      TO UD-AE-USER-ID(UD-ASSIGN-COUNT)
032200         MOVE TMSA-BOOKED-HOURS TO
032300                              UD-AE-BOOKED-HOURS(UD-ASSIGN-COUNT)
032400     END-IF.
032500     GO TO 320-LOAD-ASSIGN-TABLE.
032600 320-EXIT.
032700     EXIT.
032800*
032900*-----------------------------------------------------------------
033000* DISPATCHES ONE REQUEST RECORD TO THE USER OR DEPARTMENT CHECK
033100* AND WRITES THE RESULT, THEN READS THE NEXT REQUEST.
033200*-----------------------------------------------------------------
033300 400-PROCESS-ONE-REQUEST.
033400     ADD 1 TO UD-REQUEST-COUNT.
033500     MOVE SPACES TO UD-RW-FOUND-FLAG.
033600     MOVE SPACES TO UD-RW-DELETABLE-FLAG.
033700     EVALUATE TRUE
033800         WHEN DRQ-IS-USER-REQUEST
033900             PERFORM 500-CHECK-USER
034000                THRU 500-EXIT
034100         WHEN DRQ-IS-DEPT-REQUEST
034200             PERFORM 600-CHECK-DEPARTMENT
034300                THRU 600-EXIT
034400         WHEN OTHER
034500             MOVE "N" TO UD-RW-FOUND-FLAG
034600     END-EVALUATE.
034700     MOVE DRQ-REQUEST-TYPE       TO DRS-REQUEST-TYPE.
034800     MOVE DRQ-REQUEST-ID         TO DRS-REQUEST-ID.
034900     MOVE UD-RW-FOUND-FLAG       TO DRS-FOUND-FLAG.
035000     MOVE UD-RW-DELETABLE-FLAG   TO DRS-DELETABLE-FLAG.
035100     WRITE DRS-RESULT-RECORD.
035200     PERFORM 200-READ-REQUEST
035300        THRU 200-EXIT.
035400 400-EXIT.
035500     EXIT.
035600*
035700*-----------------------------------------------------------------
035800* USER DELETABILITY: SUM BOOKED-HOURS ACROSS EVERY ASSIGNMENT
035900* (ACTIVE OR NOT) BELONGING TO THE USER. ZERO ASSIGNMENTS SUMS
036000* TO ZERO TRIVIALLY, SO ONE TEST COVERS BOTH SPEC CASES.
036100*-----------------------------------------------------------------
036200 500-CHECK-USER.
036300     SEARCH ALL UD-USER-ENTRY
036400         AT END
036500             MOVE "N" TO UD-RW-FOUND-FLAG
036600             GO TO 500-EXIT
036700         WHEN UD-UT-USER-ID(UD-USER-IX) = DRQ-REQUEST-ID
036800             MOVE "Y" TO UD-RW-FOUND-FLAG
036900     END-SEARCH.
037000     MOVE 0 TO UD-HOURS-TOTAL.
037100     MOVE 0 TO UD-ASSIGN-SUB.
037200     PERFORM 550-SUM-ONE-USERS-HOURS
037300        THRU 550-EXIT
037400        VARYING UD-ASSIGN-SUB FROM 1 BY 1
037500        UNTIL UD-ASSIGN-SUB > UD-ASSIGN-COUNT.
037600     IF UD-HOURS-TOTAL = 0
037700         MOVE "Y" TO UD-RW-DELETABLE-FLAG
037800     ELSE
037900         MOVE "N" TO UD-RW-DELETABLE-FLAG
038000     END-IF.
038100 500-EXIT.
038200     EXIT.
038300*
038400 550-SUM-ONE-USERS-HOURS.
038500     IF UD-AE-USER-ID(UD-ASSIGN-SUB) = DRQ-REQUEST-ID
038600         ADD UD-AE-BOOKED-HOURS(UD-ASSIGN-SUB) TO UD-HOURS-TOTAL
038700     END-IF.
038800 550-EXIT.
038900     EXIT.
039000*
039100*-----------------------------------------------------------------
039200* DEPARTMENT DELETABILITY: DELETABLE IFF USER-COUNT IS ZERO.
039300*-----------------------------------------------------------------
039400 600-CHECK-DEPARTMENT.
039500     SEARCH ALL UD-DEPT-ENTRY
039600         AT END
039700             MOVE "N" TO UD-RW-FOUND-FLAG
039800             GO TO 600-EXIT
039900         WHEN UD-DT-DEPARTMENT-ID(UD-DEPT-IX) = DRQ-REQUEST-ID
040000             MOVE "Y" TO UD-RW-FOUND-FLAG
040100             IF UD-DT-USER-COUNT(UD-DEPT-IX) = 0
040200                 MOVE "Y" TO UD-RW-DELETABLE-FLAG
040300             ELSE
040400                 MOVE "N" TO UD-RW-DELETABLE-FLAG
040500             END-IF
040600     END-SEARCH.
040700 600-EXIT.
040800     EXIT.
040900*
041000*-----------------------------------------------------------------
041100* NORMAL/ABNORMAL END OF RUN.
041200*-----------------------------------------------------------------
041300 900-FINISH.
041400     CLOSE DELETE-REQUEST-FILE
041500           USER-FILE
041600           PROJECT-ASSIGNMENT-FILE
041700           DEPARTMENT-FILE
041800           DELETE-RESULT-FILE.
041900     IF ERRORS
042000         DISPLAY MSG(WORK-MSG-CODE)
042100     ELSE
042200         DISPLAY MSG(1)
042300         MOVE UD-HOURS-TOTAL TO UD-HOURS-TOTAL-DISPLAY
042400         IF UD-RW-COMBINED-TEXT = "NN"
042500             DISPLAY "P-LAST REQUEST NOT FOUND OR NOT DELETABLE"
042600         END-IF
042700     END-IF.
042800     GOBACK.
042900*
043000*END PROGRAM CAST.
